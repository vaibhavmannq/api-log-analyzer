000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZLAR400.
000300 AUTHOR.        RICH JACKSON.
000400 INSTALLATION.  Z/OS PRODUCTION SERVICES - BATCH SUPPORT.
000500 DATE-WRITTEN.  03/13/89.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000* zLAR - z/OS Log Analysis Reporter                              *
001100*                                                                *
001200* This is the report writer.  ZLAR100 CALLs this program once,   *
001300* after ZLAR300 has finalized the shared ZLAR-ACCUMULATOR work    *
001400* area.  Two jobs, in this order:                                *
001500*                                                                *
001600*   1. Walk ACC-RESULTS-TABLE once, stamping the run timestamp    *
001700*      onto the metadata row as each row goes by, and WRITE      *
001800*      every row through, unchanged otherwise, to RESULTS-FILE.  *
001900*      The same pass captures the handful of rows the printed    *
002000*      report needs into small working-storage tables, since     *
002100*      the seven report sections do not print in the same order  *
002200*      the rows are stored in.                                   *
002300*                                                                *
002400*   2. Render the seven report sections from those captured      *
002500*      tables and write each line to REPORT-FILE and to the       *
002600*      console.                                                  *
002700*                                                                *
002800* Date       UserID   Description                               *
002900* ---------- -------- ----------------------------------------- *
003000* 1989-03-13 RJACKSON Original report writer, seven sections.    *
003100* 1990-06-21 RJACKSON Added the recent-server-errors section and  *
003200*                     its "... and N more" trailer per CR-0388.  *
003300* 1993-07-02 RFRERKIN Error-rate-by-endpoint list now sorts        *
003400*                     descending by rate at render time and      *
003500*                     drops zero-error endpoints per CR-0601 -    *
003600*                     ZLAR300 hands us every endpoint, this       *
003700*                     program decides what is worth printing.    *
003800* 1998-11-30 RJACKSON Year-2000 review: the run-date century is   *
003900*                     now windowed explicitly (2-digit years      *
004000*                     00-49 are 20xx, 50-99 are 19xx) instead of  *
004100*                     hard-coding '19' in front of the ACCEPTed   *
004200*                     date, per memo Y2K-004.                     *
004250* 2003-08-19 DBROOKS  Long runs were overflowing the line printer *
004260*                     form between midnight report batches; the   *
004270*                     report now forces TOP-OF-FORM every 55      *
004280*                     lines instead of relying on the printer's   *
004290*                     own overrun detection, per HD-40217.         *
004300*                                                                *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-370.
004800 OBJECT-COMPUTER. IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT RESULTS-FILE
005400         ASSIGN TO ZLARRES
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS WS-RESULTS-FILE-STATUS.
005700     SELECT REPORT-FILE
005800         ASSIGN TO ZLARRPT
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WS-REPORT-FILE-STATUS.
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  RESULTS-FILE
006400     RECORD CONTAINS 100 CHARACTERS
006500     LABEL RECORDS ARE STANDARD.
006600 01  RESULTS-FILE-RECORD        PIC  X(100).
006700 FD  REPORT-FILE
006800     RECORD CONTAINS 100 CHARACTERS
006900     LABEL RECORDS ARE STANDARD.
007000 01  REPORT-FILE-RECORD         PIC  X(100).
007100 WORKING-STORAGE SECTION.
007200******************************************************************
007300* Define local variables.                                       *
007400******************************************************************
007500 01  WS-RESULTS-FILE-STATUS     PIC  X(02) VALUE SPACES.
007600 01  WS-REPORT-FILE-STATUS      PIC  X(02) VALUE SPACES.
007700 01  WS-PRINT-LINE              PIC  X(100) VALUE SPACES.
007710 77  WS-LINE-COUNT              PIC  9(04) COMP VALUE ZERO.
007715 77  WS-LINES-PER-PAGE          PIC  9(04) COMP VALUE 55.
007800*
007810******************************************************************
007820* WS-LINE-COUNT forces a C01 form-feed (TOP-OF-FORM) once the      *
007830* report has filled a page, per the old line-printer convention   *
007840* ops still expects on the hardcopy this job produces.             *
007850*
007900******************************************************************
008000* The run date/time, ACCEPTed from the system and STRINGed into   *
008100* the same 19-byte text-timestamp shape the log records use.     *
008200******************************************************************
008300 01  WS-DATE-FIELDS.
008400     02  WS-RUN-YY              PIC  9(02).
008500     02  WS-RUN-MM              PIC  9(02).
008600     02  WS-RUN-DD              PIC  9(02).
008650     02  FILLER                 PIC  X(06).
008700 01  WS-TIME-FIELDS.
008800     02  WS-RUN-HH              PIC  9(02).
008900     02  WS-RUN-MN              PIC  9(02).
009000     02  WS-RUN-SS              PIC  9(02).
009050     02  WS-RUN-HS              PIC  9(02).
009060     02  FILLER                 PIC  X(06).
009200 01  WS-RUN-CENTURY             PIC  9(02) VALUE ZERO.
009300 01  WS-RUN-TIMESTAMP           PIC  X(19) VALUE SPACES.
009400*
009500******************************************************************
009600* Up to five active-IP rows, the ones the report prints (the     *
009700* structured file carries up to ten).                           *
009800******************************************************************
009900 01  WS-IP-ROW-COUNT            PIC  9(01) COMP VALUE ZERO.
010000 01  WS-IP-PRINT-TABLE OCCURS 5 TIMES
010100                INDEXED BY WS-IP-PRT-IDX.
010200     02  WS-IP-PRT-ADDRESS      PIC  X(15).
010300     02  WS-IP-PRT-COUNT        PIC  9(07).
010400     02  WS-IP-PRT-PERCENT      PIC  9(03)V9.
010500     02  FILLER                 PIC  X(05).
010600*
010700******************************************************************
010800* Up to five top-endpoint rows.                                  *
010900******************************************************************
011000 01  WS-TE-ROW-COUNT            PIC  9(01) COMP VALUE ZERO.
011100 01  WS-TE-PRINT-TABLE OCCURS 5 TIMES
011200                INDEXED BY WS-TE-PRT-IDX.
011300     02  WS-TE-PRT-ENDPOINT     PIC  X(30).
011400     02  WS-TE-PRT-COUNT        PIC  9(07).
011500     02  WS-TE-PRT-PERCENT      PIC  9(03)V9.
011600     02  FILLER                 PIC  X(05).
011700*
011800******************************************************************
011900* The overall error-summary figures, one occurrence only.        *
012000******************************************************************
012100 01  WS-ES-HOLDER.
012200     02  WS-ES-SERVER-ERR-PCT   PIC  9(03)V99.
012300     02  WS-ES-TOTAL-5XX        PIC  9(07).
012400     02  WS-ES-COUNT-2XX        PIC  9(07).
012500     02  WS-ES-COUNT-3XX        PIC  9(07).
012600     02  WS-ES-COUNT-4XX        PIC  9(07).
012700     02  WS-ES-COUNT-5XX        PIC  9(07).
012800     02  FILLER                 PIC  X(10).
012900*
013000******************************************************************
013100* The overall metadata figures, one occurrence only.             *
013200******************************************************************
013300 01  WS-MD-HOLDER.
013400     02  WS-MD-TOTAL-VALID      PIC  9(07).
013500     02  FILLER                 PIC  X(10).
013600*
013700******************************************************************
013800* The overall performance figure, one occurrence only.           *
013900******************************************************************
014000 01  WS-PF-HOLDER.
014100     02  WS-PF-AVG-RESPONSE-MS  PIC  9(05)V99.
014200     02  FILLER                 PIC  X(10).
014300*
014400******************************************************************
014500* Every distinct endpoint's error rate, captured so this program *
014600* can sort descending by rate and drop the zero-error rows at    *
014700* render time.  Two hundred entries matches the endpoint table   *
014800* ceiling in ZLARACC.                                            *
014900******************************************************************
015000 01  WS-ER-ROW-COUNT            PIC  9(03) COMP VALUE ZERO.
015100 01  WS-ER-TABLE OCCURS 200 TIMES
015200                INDEXED BY WS-ER-IDX.
015300     02  WS-ER-ENDPOINT         PIC  X(30).
015400     02  WS-ER-TOTAL-REQUESTS   PIC  9(07).
015500     02  WS-ER-5XX-ERRORS       PIC  9(07).
015600     02  WS-ER-RATE-PERCENT     PIC  9(03)V99.
015700     02  FILLER                 PIC  X(10).
015800*
015900******************************************************************
016000* The up-to-ten captured 5xx detail rows, in input order.        *
016100******************************************************************
016200 01  WS-R5-ROW-COUNT            PIC  9(02) COMP VALUE ZERO.
016300 01  WS-R5-TABLE OCCURS 10 TIMES
016400                INDEXED BY WS-R5-IDX.
016500     02  WS-R5-TIMESTAMP        PIC  X(19).
016600     02  WS-R5-IP-ADDRESS       PIC  X(15).
016700     02  WS-R5-ENDPOINT         PIC  X(30).
016800     02  WS-R5-STATUS-CODE      PIC  9(03).
016900     02  WS-R5-METHOD           PIC  X(07).
017000     02  WS-R5-RESPONSE-MS      PIC  9(05).
017100     02  FILLER                 PIC  X(06).
017200*
017300******************************************************************
017400* The running top-5 slowest-request table, already ranked.       *
017500******************************************************************
017600 01  WS-SL-ROW-COUNT            PIC  9(01) COMP VALUE ZERO.
017700 01  WS-SL-TABLE OCCURS 5 TIMES
017800                INDEXED BY WS-SL-IDX.
017900     02  WS-SL-ENDPOINT         PIC  X(30).
018000     02  WS-SL-RESPONSE-MS      PIC  9(05).
018100     02  WS-SL-METHOD           PIC  X(07).
018200     02  WS-SL-STATUS-CODE      PIC  9(03).
018300     02  WS-SL-IP-ADDRESS       PIC  X(15).
018400     02  FILLER                 PIC  X(08).
018500*
018600******************************************************************
018700* Bubble-sort work fields and edited fields used only to format   *
018800* a number for STRINGing onto a print line.                      *
018900******************************************************************
019000 01  WS-BUBBLE-FIELDS.
019100     02  WS-OUTER-IDX           PIC  9(04) COMP.
019200     02  WS-INNER-IDX           PIC  9(04) COMP.
019250     02  FILLER                 PIC  X(04).
019300*
019400 01  WS-SWAP-ER.
019500     02  WS-SWAP-ER-ENDPOINT    PIC  X(30).
019600     02  WS-SWAP-ER-TOTAL-REQ   PIC  9(07).
019700     02  WS-SWAP-ER-5XX         PIC  9(07).
019800     02  WS-SWAP-ER-RATE        PIC  9(03)V99.
019850     02  FILLER                 PIC  X(10).
019900*
020000 01  WS-EDIT-FIELDS.
020100     02  WS-EDIT-RANK           PIC  Z9.
020200     02  WS-EDIT-COUNT          PIC  ZZZZZZ9.
020300     02  WS-EDIT-PCT1           PIC  ZZ9.9.
020400     02  WS-EDIT-PCT2           PIC  ZZ9.99.
020500     02  WS-EDIT-AVG            PIC  ZZZZ9.99.
020600     02  WS-EDIT-MS             PIC  ZZZZ9.
020700     02  WS-EDIT-STATUS         PIC  ZZ9.
020800     02  WS-EDIT-MORE           PIC  Z9.
020850     02  FILLER                 PIC  X(08).
020900*
021000******************************************************************
021100* One finished results row is read back here, row by row, from   *
021200* ACC-RESULTS-TABLE.                                             *
021300******************************************************************
021400 COPY ZLARRES.
021500*
021600 LINKAGE SECTION.
021700 COPY ZLARACC.
021800*
021900 PROCEDURE DIVISION USING ZLAR-ACCUMULATOR.
022000******************************************************************
022100* Main process.                                                 *
022200******************************************************************
022300     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
022400     PERFORM 2000-SCAN-RESULTS-TABLE THRU 2000-EXIT.
022500     PERFORM 3000-SORT-ER-TABLE      THRU 3000-EXIT.
022600     PERFORM 4000-RENDER-REPORT      THRU 4000-EXIT.
022700     PERFORM 9900-CLOSE-FILES        THRU 9900-EXIT.
022800     GOBACK.
022900*
023000******************************************************************
023100* Build the run timestamp and open both output files.           *
023200******************************************************************
023300 1000-INITIALIZE.
023400     PERFORM 1100-BUILD-RUN-TIMESTAMP  THRU 1100-EXIT.
023450     MOVE ZERO                        TO WS-LINE-COUNT.
023500     OPEN OUTPUT RESULTS-FILE.
023600     OPEN OUTPUT REPORT-FILE.
023700 1000-EXIT.
023800     EXIT.
023900*
024000******************************************************************
024100* 2-digit years 00-49 are taken as 20xx, 50-99 as 19xx, per the   *
024200* Y2K-004 windowing rule.  The rest of zLAR never does date       *
024300* arithmetic, so this is the only place that rule is needed.     *
024400******************************************************************
024500 1100-BUILD-RUN-TIMESTAMP.
024600     ACCEPT WS-DATE-FIELDS             FROM DATE.
024700     ACCEPT WS-TIME-FIELDS             FROM TIME.
024800     IF  WS-RUN-YY < 50
024900         MOVE 20                       TO WS-RUN-CENTURY
025000     ELSE
025100         MOVE 19                       TO WS-RUN-CENTURY
025200     END-IF.
025300     STRING WS-RUN-CENTURY  DELIMITED BY SIZE
025400             WS-RUN-YY      DELIMITED BY SIZE
025500             '-'            DELIMITED BY SIZE
025600             WS-RUN-MM      DELIMITED BY SIZE
025700             '-'            DELIMITED BY SIZE
025800             WS-RUN-DD      DELIMITED BY SIZE
025900             'T'            DELIMITED BY SIZE
026000             WS-RUN-HH      DELIMITED BY SIZE
026100             ':'            DELIMITED BY SIZE
026200             WS-RUN-MN      DELIMITED BY SIZE
026300             ':'            DELIMITED BY SIZE
026400             WS-RUN-SS      DELIMITED BY SIZE
026500         INTO WS-RUN-TIMESTAMP.
026600 1100-EXIT.
026700     EXIT.
026800*
026900******************************************************************
027000* Walk ACC-RESULTS-TABLE once: stamp and WRITE every row to       *
027100* RESULTS-FILE, and capture the rows the report needs.          *
027200******************************************************************
027300 2000-SCAN-RESULTS-TABLE.
027400     PERFORM 2005-SCAN-ONE-ROW  THRU 2005-EXIT
027500         VARYING ACC-RS-IDX FROM 1 BY 1
027600         UNTIL ACC-RS-IDX > ACC-RESULTS-ROW-COUNT.
027700 2000-EXIT.
027800     EXIT.
027900*
028000 2005-SCAN-ONE-ROW.
028100     MOVE ACC-RESULTS-TABLE(ACC-RS-IDX)  TO ANALYSIS-RESULTS-RECORD.
028200     EVALUATE TRUE
028300         WHEN RES-IS-METADATA
028400             PERFORM 2100-CAPTURE-METADATA    THRU 2100-EXIT
028500         WHEN RES-IS-ACTIVE-IP
028600             PERFORM 2200-CAPTURE-IP-ROW      THRU 2200-EXIT
028700         WHEN RES-IS-TOP-ENDPOINT
028800             PERFORM 2300-CAPTURE-TE-ROW      THRU 2300-EXIT
028900         WHEN RES-IS-ERROR-SUMMARY
029000             PERFORM 2400-CAPTURE-ERR-SUMMARY THRU 2400-EXIT
029100         WHEN RES-IS-ENDPOINT-ERROR-RATE
029200             PERFORM 2500-CAPTURE-ERROR-RATE  THRU 2500-EXIT
029300         WHEN RES-IS-RECENT-5XX
029400             PERFORM 2600-CAPTURE-RECENT-5XX  THRU 2600-EXIT
029500         WHEN RES-IS-PERFORMANCE
029600             PERFORM 2700-CAPTURE-PERFORMANCE THRU 2700-EXIT
029700         WHEN RES-IS-SLOWEST-REQUEST
029800             PERFORM 2800-CAPTURE-SLOWEST     THRU 2800-EXIT
029900         WHEN OTHER
030000             CONTINUE
030100     END-EVALUATE.
030200     MOVE ANALYSIS-RESULTS-RECORD  TO RESULTS-FILE-RECORD.
030300     WRITE RESULTS-FILE-RECORD.
030400 2005-EXIT.
030500     EXIT.
030600*
030700******************************************************************
030800* Stamp the run timestamp onto the metadata row before it is      *
030900* written out, and save the figures the executive summary and    *
031000* header need.                                                   *
031100******************************************************************
031200 2100-CAPTURE-METADATA.
031300     MOVE WS-RUN-TIMESTAMP              TO RES-MD-RUN-TIMESTAMP.
031400     MOVE RES-MD-TOTAL-VALID            TO WS-MD-TOTAL-VALID.
031500 2100-EXIT.
031600     EXIT.
031700*
031800******************************************************************
031900* Only the first five active-IP rows are kept; the structured     *
032000* file carries up to ten, the report prints five.                *
032100******************************************************************
032200 2200-CAPTURE-IP-ROW.
032300     IF  WS-IP-ROW-COUNT < 5
032400         ADD 1                          TO WS-IP-ROW-COUNT
032500         SET WS-IP-PRT-IDX              TO WS-IP-ROW-COUNT
032600         MOVE RES-IP-ADDRESS            TO WS-IP-PRT-ADDRESS(WS-IP-PRT-IDX)
032700         MOVE RES-IP-REQUEST-COUNT      TO WS-IP-PRT-COUNT(WS-IP-PRT-IDX)
032800         MOVE RES-IP-PERCENT            TO WS-IP-PRT-PERCENT(WS-IP-PRT-IDX)
032900     END-IF.
033000 2200-EXIT.
033100     EXIT.
033200*
033300******************************************************************
033400* Already capped at five top-endpoint rows by ZLAR300.           *
033500******************************************************************
033600 2300-CAPTURE-TE-ROW.
033700     IF  WS-TE-ROW-COUNT < 5
033800         ADD 1                          TO WS-TE-ROW-COUNT
033900         SET WS-TE-PRT-IDX              TO WS-TE-ROW-COUNT
034000         MOVE RES-TE-ENDPOINT           TO WS-TE-PRT-ENDPOINT(WS-TE-PRT-IDX)
034100         MOVE RES-TE-REQUEST-COUNT      TO WS-TE-PRT-COUNT(WS-TE-PRT-IDX)
034200         MOVE RES-TE-PERCENT            TO WS-TE-PRT-PERCENT(WS-TE-PRT-IDX)
034300     END-IF.
034400 2300-EXIT.
034500     EXIT.
034600*
034700 2400-CAPTURE-ERR-SUMMARY.
034800     MOVE RES-ES-SERVER-ERR-PCT         TO WS-ES-SERVER-ERR-PCT.
034900     MOVE RES-ES-TOTAL-5XX              TO WS-ES-TOTAL-5XX.
035000     MOVE RES-ES-COUNT-2XX              TO WS-ES-COUNT-2XX.
035100     MOVE RES-ES-COUNT-3XX              TO WS-ES-COUNT-3XX.
035200     MOVE RES-ES-COUNT-4XX              TO WS-ES-COUNT-4XX.
035300     MOVE RES-ES-COUNT-5XX              TO WS-ES-COUNT-5XX.
035400 2400-EXIT.
035500     EXIT.
035600*
035700******************************************************************
035800* Every distinct endpoint is kept here; the ones with no 5xx      *
035900* errors are dropped when the report is rendered, not here.      *
036000******************************************************************
036100 2500-CAPTURE-ERROR-RATE.
036200     IF  WS-ER-ROW-COUNT < 200
036300         ADD 1                          TO WS-ER-ROW-COUNT
036400         SET WS-ER-IDX                  TO WS-ER-ROW-COUNT
036500         MOVE RES-ER-ENDPOINT           TO WS-ER-ENDPOINT(WS-ER-IDX)
036600         MOVE RES-ER-TOTAL-REQUESTS     TO WS-ER-TOTAL-REQUESTS(WS-ER-IDX)
036700         MOVE RES-ER-5XX-ERRORS         TO WS-ER-5XX-ERRORS(WS-ER-IDX)
036800         MOVE RES-ER-RATE-PERCENT       TO WS-ER-RATE-PERCENT(WS-ER-IDX)
036900     END-IF.
037000 2500-EXIT.
037100     EXIT.
037200*
037300 2600-CAPTURE-RECENT-5XX.
037400     IF  WS-R5-ROW-COUNT < 10
037500         ADD 1                          TO WS-R5-ROW-COUNT
037600         SET WS-R5-IDX                  TO WS-R5-ROW-COUNT
037700         MOVE RES-R5-TIMESTAMP          TO WS-R5-TIMESTAMP(WS-R5-IDX)
037800         MOVE RES-R5-IP-ADDRESS         TO WS-R5-IP-ADDRESS(WS-R5-IDX)
037900         MOVE RES-R5-ENDPOINT           TO WS-R5-ENDPOINT(WS-R5-IDX)
038000         MOVE RES-R5-STATUS-CODE        TO WS-R5-STATUS-CODE(WS-R5-IDX)
038100         MOVE RES-R5-METHOD             TO WS-R5-METHOD(WS-R5-IDX)
038200         MOVE RES-R5-RESPONSE-MS        TO WS-R5-RESPONSE-MS(WS-R5-IDX)
038300     END-IF.
038400 2600-EXIT.
038500     EXIT.
038600*
038700 2700-CAPTURE-PERFORMANCE.
038800     MOVE RES-PF-AVG-RESPONSE-MS        TO WS-PF-AVG-RESPONSE-MS.
038900 2700-EXIT.
039000     EXIT.
039100*
039200******************************************************************
039300* Already capped at five slowest rows, already ranked, by        *
039400* ZLAR300.                                                       *
039500******************************************************************
039600 2800-CAPTURE-SLOWEST.
039700     IF  WS-SL-ROW-COUNT < 5
039800         ADD 1                          TO WS-SL-ROW-COUNT
039900         SET WS-SL-IDX                  TO WS-SL-ROW-COUNT
040000         MOVE RES-SL-ENDPOINT           TO WS-SL-ENDPOINT(WS-SL-IDX)
040100         MOVE RES-SL-RESPONSE-MS        TO WS-SL-RESPONSE-MS(WS-SL-IDX)
040200         MOVE RES-SL-METHOD             TO WS-SL-METHOD(WS-SL-IDX)
040300         MOVE RES-SL-STATUS-CODE        TO WS-SL-STATUS-CODE(WS-SL-IDX)
040400         MOVE RES-SL-IP-ADDRESS         TO WS-SL-IP-ADDRESS(WS-SL-IDX)
040500     END-IF.
040600 2800-EXIT.
040700     EXIT.
040800*
040900******************************************************************
041000* Bubble-sort WS-ER-TABLE descending by WS-ER-RATE-PERCENT, so    *
041100* the error-analysis section prints worst-first.  Never swaps on  *
041200* a tie, so the earlier-encountered endpoint keeps its place.    *
041300******************************************************************
041400 3000-SORT-ER-TABLE.
041500     IF  WS-ER-ROW-COUNT < 2
041600         GO TO 3000-EXIT
041700     END-IF.
041800     PERFORM 3005-SORT-ER-OUTER  THRU 3005-EXIT
041900         VARYING WS-OUTER-IDX FROM 1 BY 1
042000         UNTIL WS-OUTER-IDX >= WS-ER-ROW-COUNT.
042100 3000-EXIT.
042200     EXIT.
042300*
042400 3005-SORT-ER-OUTER.
042500     PERFORM 3007-SORT-ER-INNER  THRU 3007-EXIT
042600         VARYING WS-INNER-IDX FROM 1 BY 1
042700         UNTIL WS-INNER-IDX > WS-ER-ROW-COUNT - WS-OUTER-IDX.
042800 3005-EXIT.
042900     EXIT.
043000*
043100 3007-SORT-ER-INNER.
043200     SET WS-ER-IDX TO WS-INNER-IDX.
043300     IF  WS-ER-RATE-PERCENT(WS-ER-IDX) <
043400         WS-ER-RATE-PERCENT(WS-ER-IDX + 1)
043500         PERFORM 3010-SWAP-ER  THRU 3010-EXIT
043600     END-IF.
043700 3007-EXIT.
043800     EXIT.
043900*
044000 3010-SWAP-ER.
044100     MOVE WS-ER-TABLE(WS-ER-IDX)         TO WS-SWAP-ER.
044200     MOVE WS-ER-TABLE(WS-ER-IDX + 1)     TO WS-ER-TABLE(WS-ER-IDX).
044300     MOVE WS-SWAP-ER                     TO WS-ER-TABLE(WS-ER-IDX + 1).
044400 3010-EXIT.
044500     EXIT.
044600*
044700******************************************************************
044800* Render the seven report sections in order.                     *
044900******************************************************************
045000 4000-RENDER-REPORT.
045100     PERFORM 4100-EMIT-HEADER          THRU 4100-EXIT.
045200     PERFORM 4200-EMIT-EXEC-SUMMARY    THRU 4200-EXIT.
045300     PERFORM 4300-EMIT-TRAFFIC         THRU 4300-EXIT.
045400     PERFORM 4400-EMIT-ERROR-ANALYSIS  THRU 4400-EXIT.
045500     PERFORM 4500-EMIT-PERFORMANCE     THRU 4500-EXIT.
045600     IF  WS-R5-ROW-COUNT > 0
045700         PERFORM 4600-EMIT-RECENT-ERRORS  THRU 4600-EXIT
045800     END-IF.
045900     PERFORM 4700-EMIT-FOOTER          THRU 4700-EXIT.
046000 4000-EXIT.
046100     EXIT.
046200*
046300 4100-EMIT-HEADER.
046400     MOVE ALL '*'                       TO WS-PRINT-LINE.
046500     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
046600     MOVE SPACES                        TO WS-PRINT-LINE.
046700     STRING '  API LOG ANALYSIS REPORT' DELIMITED BY SIZE
046800         INTO WS-PRINT-LINE.
046900     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
047000     MOVE SPACES                        TO WS-PRINT-LINE.
047100     STRING '  Generated: '  DELIMITED BY SIZE
047200             WS-RUN-TIMESTAMP DELIMITED BY SIZE
047300         INTO WS-PRINT-LINE.
047400     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
047500     MOVE ALL '*'                       TO WS-PRINT-LINE.
047600     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
047700 4100-EXIT.
047800     EXIT.
047900*
048000 4200-EMIT-EXEC-SUMMARY.
048100     MOVE SPACES                        TO WS-PRINT-LINE.
048200     STRING '  EXECUTIVE SUMMARY'        DELIMITED BY SIZE
048300         INTO WS-PRINT-LINE.
048400     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
048500     MOVE SPACES                        TO WS-PRINT-LINE.
048600     MOVE WS-MD-TOTAL-VALID             TO WS-EDIT-COUNT.
048700     STRING '    Total Requests Analyzed: ' DELIMITED BY SIZE
048800             WS-EDIT-COUNT              DELIMITED BY SIZE
048900         INTO WS-PRINT-LINE.
049000     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
049100     MOVE SPACES                        TO WS-PRINT-LINE.
049200     MOVE WS-ES-SERVER-ERR-PCT          TO WS-EDIT-PCT2.
049300     STRING '    Overall Server Error Rate: ' DELIMITED BY SIZE
049400             WS-EDIT-PCT2               DELIMITED BY SIZE
049500             '%'                        DELIMITED BY SIZE
049600         INTO WS-PRINT-LINE.
049700     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
049800     MOVE SPACES                        TO WS-PRINT-LINE.
049900     MOVE WS-PF-AVG-RESPONSE-MS         TO WS-EDIT-AVG.
050000     STRING '    Average Response Time: ' DELIMITED BY SIZE
050100             WS-EDIT-AVG                DELIMITED BY SIZE
050200             ' MS'                      DELIMITED BY SIZE
050300         INTO WS-PRINT-LINE.
050400     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
050500     MOVE SPACES                        TO WS-PRINT-LINE.
050600     MOVE WS-ES-TOTAL-5XX               TO WS-EDIT-COUNT.
050700     STRING '    Total Server Errors: '  DELIMITED BY SIZE
050800             WS-EDIT-COUNT              DELIMITED BY SIZE
050900         INTO WS-PRINT-LINE.
051000     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
051100 4200-EXIT.
051200     EXIT.
051300*
051400******************************************************************
051500* Top 5 active IPs, then top 5 endpoints.                        *
051600******************************************************************
051700 4300-EMIT-TRAFFIC.
051800     MOVE SPACES                        TO WS-PRINT-LINE.
051900     STRING '  TRAFFIC ANALYSIS'         DELIMITED BY SIZE
052000         INTO WS-PRINT-LINE.
052100     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
052200     MOVE SPACES                        TO WS-PRINT-LINE.
052300     STRING '    Top Active IP Addresses:' DELIMITED BY SIZE
052400         INTO WS-PRINT-LINE.
052500     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
052600     PERFORM 4310-EMIT-IP-ROW  THRU 4310-EXIT
052700         VARYING WS-IP-PRT-IDX FROM 1 BY 1
052800         UNTIL WS-IP-PRT-IDX > WS-IP-ROW-COUNT.
052900     MOVE SPACES                        TO WS-PRINT-LINE.
053000     STRING '    Top Endpoints:'         DELIMITED BY SIZE
053100         INTO WS-PRINT-LINE.
053200     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
053300     PERFORM 4320-EMIT-TE-ROW  THRU 4320-EXIT
053400         VARYING WS-TE-PRT-IDX FROM 1 BY 1
053500         UNTIL WS-TE-PRT-IDX > WS-TE-ROW-COUNT.
053600 4300-EXIT.
053700     EXIT.
053800*
053900 4310-EMIT-IP-ROW.
054000     MOVE SPACES                        TO WS-PRINT-LINE.
054100     MOVE WS-IP-PRT-IDX                 TO WS-EDIT-RANK.
054200     MOVE WS-IP-PRT-COUNT(WS-IP-PRT-IDX)   TO WS-EDIT-COUNT.
054300     MOVE WS-IP-PRT-PERCENT(WS-IP-PRT-IDX) TO WS-EDIT-PCT1.
054400     STRING '      ' DELIMITED BY SIZE
054500             WS-EDIT-RANK                      DELIMITED BY SIZE
054600             '. '                               DELIMITED BY SIZE
054700             WS-IP-PRT-ADDRESS(WS-IP-PRT-IDX)   DELIMITED BY SIZE
054800             ' - '                              DELIMITED BY SIZE
054900             WS-EDIT-COUNT                      DELIMITED BY SIZE
055000             ' requests (' DELIMITED BY SIZE
055100             WS-EDIT-PCT1                       DELIMITED BY SIZE
055200             '%)'                               DELIMITED BY SIZE
055300         INTO WS-PRINT-LINE.
055400     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
055500 4310-EXIT.
055600     EXIT.
055700*
055800 4320-EMIT-TE-ROW.
055900     MOVE SPACES                        TO WS-PRINT-LINE.
056000     MOVE WS-TE-PRT-IDX                 TO WS-EDIT-RANK.
056100     MOVE WS-TE-PRT-COUNT(WS-TE-PRT-IDX)   TO WS-EDIT-COUNT.
056200     MOVE WS-TE-PRT-PERCENT(WS-TE-PRT-IDX) TO WS-EDIT-PCT1.
056300     STRING '      ' DELIMITED BY SIZE
056400             WS-EDIT-RANK                      DELIMITED BY SIZE
056500             '. '                               DELIMITED BY SIZE
056600             WS-TE-PRT-ENDPOINT(WS-TE-PRT-IDX)  DELIMITED BY SPACE
056700             ' - '                              DELIMITED BY SIZE
056800             WS-EDIT-COUNT                      DELIMITED BY SIZE
056900             ' requests (' DELIMITED BY SIZE
057000             WS-EDIT-PCT1                       DELIMITED BY SIZE
057100             '%)'                               DELIMITED BY SIZE
057200         INTO WS-PRINT-LINE.
057300     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
057400 4320-EXIT.
057500     EXIT.
057600*
057700******************************************************************
057800* Status-class distribution, then the error-rate-by-endpoint      *
057900* list, worst-rate-first, zero-error endpoints dropped.           *
058000******************************************************************
058100 4400-EMIT-ERROR-ANALYSIS.
058200     MOVE SPACES                        TO WS-PRINT-LINE.
058300     STRING '  ERROR ANALYSIS'           DELIMITED BY SIZE
058400         INTO WS-PRINT-LINE.
058500     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
058600     MOVE SPACES                        TO WS-PRINT-LINE.
058700     MOVE WS-ES-COUNT-2XX               TO WS-EDIT-COUNT.
058800     STRING '    2xx Success: ' DELIMITED BY SIZE
058900             WS-EDIT-COUNT              DELIMITED BY SIZE
059000         INTO WS-PRINT-LINE.
059100     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
059200     MOVE SPACES                        TO WS-PRINT-LINE.
059300     MOVE WS-ES-COUNT-3XX               TO WS-EDIT-COUNT.
059400     STRING '    3xx Redirect: ' DELIMITED BY SIZE
059500             WS-EDIT-COUNT              DELIMITED BY SIZE
059600         INTO WS-PRINT-LINE.
059700     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
059800     MOVE SPACES                        TO WS-PRINT-LINE.
059900     MOVE WS-ES-COUNT-4XX               TO WS-EDIT-COUNT.
060000     STRING '    4xx Client Error: ' DELIMITED BY SIZE
060100             WS-EDIT-COUNT              DELIMITED BY SIZE
060200         INTO WS-PRINT-LINE.
060300     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
060400     MOVE SPACES                        TO WS-PRINT-LINE.
060500     MOVE WS-ES-COUNT-5XX               TO WS-EDIT-COUNT.
060600     STRING '    5xx Server Error: ' DELIMITED BY SIZE
060700             WS-EDIT-COUNT              DELIMITED BY SIZE
060800         INTO WS-PRINT-LINE.
060900     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
061000     MOVE SPACES                        TO WS-PRINT-LINE.
061100     STRING '    Server Error Rate by Endpoint:' DELIMITED BY SIZE
061200         INTO WS-PRINT-LINE.
061300     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
061400     PERFORM 4410-EMIT-ERROR-RATE-ROW  THRU 4410-EXIT
061500         VARYING WS-ER-IDX FROM 1 BY 1
061600         UNTIL WS-ER-IDX > WS-ER-ROW-COUNT.
061700 4400-EXIT.
061800     EXIT.
061900*
062000 4410-EMIT-ERROR-RATE-ROW.
062100     IF  WS-ER-5XX-ERRORS(WS-ER-IDX) > 0
062200         MOVE SPACES                    TO WS-PRINT-LINE
062300         MOVE WS-ER-RATE-PERCENT(WS-ER-IDX) TO WS-EDIT-PCT2
062400         MOVE WS-ER-5XX-ERRORS(WS-ER-IDX)   TO WS-EDIT-COUNT
062500         STRING '      ' DELIMITED BY SIZE
062600             WS-ER-ENDPOINT(WS-ER-IDX)  DELIMITED BY SPACE
062700             ' - '                      DELIMITED BY SIZE
062800             WS-EDIT-PCT2               DELIMITED BY SIZE
062900             '% (' DELIMITED BY SIZE
063000             WS-EDIT-COUNT              DELIMITED BY SIZE
063100             '/' DELIMITED BY SIZE
063200             WS-ER-TOTAL-REQUESTS(WS-ER-IDX) DELIMITED BY SIZE
063300             ')' DELIMITED BY SIZE
063400             INTO WS-PRINT-LINE
063500         PERFORM 9800-EMIT-LINE         THRU 9800-EXIT
063600     END-IF.
063700 4410-EXIT.
063800     EXIT.
063900*
064000******************************************************************
064100* Top 5 slowest requests, already ranked.                        *
064200******************************************************************
064300 4500-EMIT-PERFORMANCE.
064400     MOVE SPACES                        TO WS-PRINT-LINE.
064500     STRING '  PERFORMANCE ANALYSIS'     DELIMITED BY SIZE
064600         INTO WS-PRINT-LINE.
064700     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
064800     MOVE SPACES                        TO WS-PRINT-LINE.
064900     STRING '    Slowest Requests:'      DELIMITED BY SIZE
065000         INTO WS-PRINT-LINE.
065100     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
065200     PERFORM 4510-EMIT-SLOWEST-ROW  THRU 4510-EXIT
065300         VARYING WS-SL-IDX FROM 1 BY 1
065400         UNTIL WS-SL-IDX > WS-SL-ROW-COUNT.
065500 4500-EXIT.
065600     EXIT.
065700*
065800 4510-EMIT-SLOWEST-ROW.
065900     MOVE SPACES                        TO WS-PRINT-LINE.
066000     MOVE WS-SL-IDX                     TO WS-EDIT-RANK.
066100     MOVE WS-SL-RESPONSE-MS(WS-SL-IDX)  TO WS-EDIT-MS.
066200     MOVE WS-SL-STATUS-CODE(WS-SL-IDX)  TO WS-EDIT-STATUS.
066300     STRING '      ' DELIMITED BY SIZE
066400             WS-EDIT-RANK                      DELIMITED BY SIZE
066500             '. '                               DELIMITED BY SIZE
066600             WS-SL-ENDPOINT(WS-SL-IDX)         DELIMITED BY SPACE
066700             ' - '                              DELIMITED BY SIZE
066800             WS-EDIT-MS                         DELIMITED BY SIZE
066900             ' MS, '                            DELIMITED BY SIZE
067000             WS-SL-METHOD(WS-SL-IDX)           DELIMITED BY SPACE
067100             ', STATUS '                        DELIMITED BY SIZE
067200             WS-EDIT-STATUS                     DELIMITED BY SIZE
067300         INTO WS-PRINT-LINE.
067400     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
067500 4510-EXIT.
067600     EXIT.
067700*
067800******************************************************************
067900* Only reached when at least one 5xx was captured.  Prints the    *
068000* first five of the up-to-ten captured rows, with a trailer if    *
068100* more were captured.                                            *
068200******************************************************************
068300 4600-EMIT-RECENT-ERRORS.
068400     MOVE SPACES                        TO WS-PRINT-LINE.
068500     STRING '  RECENT SERVER ERRORS'     DELIMITED BY SIZE
068600         INTO WS-PRINT-LINE.
068700     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
068800     PERFORM 4610-EMIT-RECENT-5XX-ROW  THRU 4610-EXIT
068900         VARYING WS-R5-IDX FROM 1 BY 1
069000         UNTIL WS-R5-IDX > WS-R5-ROW-COUNT
069100            OR WS-R5-IDX > 5.
069200     IF  WS-R5-ROW-COUNT > 5
069300         MOVE SPACES                    TO WS-PRINT-LINE
069400         COMPUTE WS-EDIT-MORE = WS-R5-ROW-COUNT - 5
069500         STRING '    ... and ' DELIMITED BY SIZE
069600             WS-EDIT-MORE               DELIMITED BY SIZE
069700             ' more server errors' DELIMITED BY SIZE
069800             INTO WS-PRINT-LINE
069900         PERFORM 9800-EMIT-LINE         THRU 9800-EXIT
070000     END-IF.
070100 4600-EXIT.
070200     EXIT.
070300*
070400 4610-EMIT-RECENT-5XX-ROW.
070500     MOVE SPACES                        TO WS-PRINT-LINE.
070600     MOVE WS-R5-IDX                     TO WS-EDIT-RANK.
070700     MOVE WS-R5-STATUS-CODE(WS-R5-IDX)  TO WS-EDIT-STATUS.
070800     MOVE WS-R5-RESPONSE-MS(WS-R5-IDX)  TO WS-EDIT-MS.
070900     STRING '    ' DELIMITED BY SIZE
071000             WS-EDIT-RANK                      DELIMITED BY SIZE
071100             '. '                               DELIMITED BY SIZE
071200             WS-R5-ENDPOINT(WS-R5-IDX)         DELIMITED BY SPACE
071300             ' - STATUS '                       DELIMITED BY SIZE
071400             WS-EDIT-STATUS                     DELIMITED BY SIZE
071500             ', '                               DELIMITED BY SIZE
071600             WS-R5-METHOD(WS-R5-IDX)           DELIMITED BY SPACE
071700             ', '                               DELIMITED BY SIZE
071800             WS-R5-IP-ADDRESS(WS-R5-IDX)       DELIMITED BY SPACE
071900             ', '                               DELIMITED BY SIZE
072000             WS-EDIT-MS                         DELIMITED BY SIZE
072100             ' MS'                              DELIMITED BY SIZE
072200         INTO WS-PRINT-LINE.
072300     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
072400 4610-EXIT.
072500     EXIT.
072600*
072700 4700-EMIT-FOOTER.
072800     MOVE ALL '*'                       TO WS-PRINT-LINE.
072900     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
073000     MOVE ALL '*'                       TO WS-PRINT-LINE.
073100     PERFORM 9800-EMIT-LINE             THRU 9800-EXIT.
073200 4700-EXIT.
073300     EXIT.
073400*
073500******************************************************************
073600* WRITE the current print line to REPORT-FILE and DISPLAY it to   *
073700* the console, per BUSINESS RULES > Report writer.  A page that   *
073720* has filled to WS-LINES-PER-PAGE gets a form-feed to TOP-OF-FORM *
073740* ahead of the next line instead of a plain single-space advance. *
073800******************************************************************
073900 9800-EMIT-LINE.
074000     MOVE WS-PRINT-LINE                 TO REPORT-FILE-RECORD.
074050     IF  WS-LINE-COUNT >= WS-LINES-PER-PAGE
074060         WRITE REPORT-FILE-RECORD     AFTER ADVANCING TOP-OF-FORM
074070         MOVE ZERO                      TO WS-LINE-COUNT
074080     ELSE
074090         WRITE REPORT-FILE-RECORD     AFTER ADVANCING 1 LINE
074095     END-IF.
074100     ADD 1                               TO WS-LINE-COUNT.
074200     DISPLAY WS-PRINT-LINE.
074300 9800-EXIT.
074400     EXIT.
074500*
074600******************************************************************
074700* Close both output files.                                       *
074800******************************************************************
074900 9900-CLOSE-FILES.
075000     CLOSE RESULTS-FILE.
075100     CLOSE REPORT-FILE.
075200 9900-EXIT.
075300     EXIT.
