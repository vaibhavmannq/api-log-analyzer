000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZLAR200.
000300 AUTHOR.        RICH JACKSON.
000400 INSTALLATION.  Z/OS PRODUCTION SERVICES - BATCH SUPPORT.
000500 DATE-WRITTEN.  03/06/89.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000* zLAR - z/OS Log Analysis Reporter                              *
001100*                                                                *
001200* This program is CALLed by the nightly driver ZLAR100 to open   *
001300* the API access-log input file, read it sequentially to end    *
001400* of file, and reject any record whose IP address or endpoint   *
001500* is blank.  Each record that passes validation is handed, one  *
001600* at a time and in input order, to ZLAR300 for accumulation     *
001700* into the shared ZLAR-ACCUMULATOR work area.                   *
001800*                                                                *
001900* If the input file cannot be opened, or if every record on it  *
002000* is rejected, ZLAR100 is told so (via LK-VALID-COUNT = zero     *
002100* and LK-OPEN-FAILED) and produces no output - the guard lives   *
002200* in the driver, this program only reports what it found.       *
002300*                                                                *
002400* Date       UserID   Description                               *
002500* ---------- -------- ----------------------------------------- *
002600* 1989-03-06 RJACKSON Original load/validate for zLAR nightly    *
002700*                     batch, replaces the manual log-grep that   *
002800*                     operations ran from the TSO panel.         *
002900* 1989-09-19 RJACKSON Added display of the loaded-record count   *
003000*                     per CR-0214 (ops wanted it on the joblog). *
003100* 1990-06-21 RJACKSON Added OPEN-FAILED path so a missing input  *
003200*                     dataset no longer dumps the step.          *
003300* 1993-07-02 RFRERKIN Endpoint is now trimmed of trailing spaces *
003400*                     before the blank test per CR-0601.         *
003500* 1998-11-30 RJACKSON Year-2000 review: no stored century-digit  *
003600*                     dates in this program; TIMESTAMP is kept   *
003700*                     as opaque text throughout.  No change.     *
003800* 2001-02-08 DBROOKS  Corrected the "records loaded" message to  *
003900*                     read "valid records" per helpdesk ticket   *
004000*                     HD-33892 (ops kept confusing it with the   *
004100*                     raw record count).                         *
004150* 2004-03-30 DBROOKS  Dropped the unused TOP-OF-FORM special name-*
004160*                     this program opens no print file.  Also     *
004170*                     moved the raw/valid counters and the EOF    *
004180*                     and accumulate-code switches to 77-level,    *
004190*                     the shop's usual home for a standalone       *
004195*                     switch or counter with no group around it.   *
004200*                                                                *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-370.
004700 OBJECT-COMPUTER. IBM-370.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT LOG-FILE
005300         ASSIGN TO ZLARLOG
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-LOG-FILE-STATUS.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  LOG-FILE
005900     RECORD CONTAINS 80 CHARACTERS
006000     LABEL RECORDS ARE STANDARD.
006100 01  LOG-FILE-RECORD            PIC  X(80).
006200 WORKING-STORAGE SECTION.
006300******************************************************************
006400* Define local variables.                                       *
006500******************************************************************
006600 01  WS-LOG-FILE-STATUS         PIC  X(02) VALUE SPACES.
006700 77  WS-EOF-SWITCH              PIC  X(01) VALUE 'N'.
006800     88  LOG-FILE-EOF               VALUE 'Y'.
006900 77  WS-RAW-COUNT               PIC  9(07) COMP VALUE ZERO.
006950 77  WS-ACCUMULATE-CODE         PIC  X(01) VALUE 'A'.
007000 01  WS-TRIMMED-ENDPOINT        PIC  X(30) VALUE SPACES.
007010 01  WS-ENDPOINT-LEAD-BYTE      REDEFINES WS-TRIMMED-ENDPOINT.
007020     02  WS-ENDPOINT-FIRST-CHAR PIC  X(01).
007030     02  FILLER                 PIC  X(29).
007100*
007110* WS-ENDPOINT-LEAD-BYTE is left from the days the gateway team    *
007120* required every endpoint to start with a slash and this program *
007130* flagged the ones that did not; the gateway normalizes paths    *
007140* itself now, so the check was pulled, but nobody has seen a      *
007150* reason to take the view back out.                               *
007160*
007200******************************************************************
007300* The input record, laid out the way the web tier's skimmer     *
007400* writes it.                                                    *
007500******************************************************************
007600 COPY ZLARLOG.
007700*
007800 LINKAGE SECTION.
007900 01  LK-VALID-COUNT             PIC  9(07) COMP.
008000 01  LK-OPEN-FAILED             PIC  X(01).
008100     88  LK-FILE-DID-NOT-OPEN       VALUE 'Y'.
008200 COPY ZLARACC.
008300*
008400 PROCEDURE DIVISION USING LK-VALID-COUNT
008500                          LK-OPEN-FAILED
008600                          ZLAR-ACCUMULATOR.
008900******************************************************************
009000* Main process.                                                 *
009100******************************************************************
009200     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
009300     IF  NOT LK-FILE-DID-NOT-OPEN
009400         PERFORM 2000-READ-LOOP      THRU 2000-EXIT
009500             WITH TEST AFTER
009600             UNTIL LOG-FILE-EOF
009700         PERFORM 3000-CLOSE-FILE     THRU 3000-EXIT
009800         PERFORM 4000-DISPLAY-COUNT  THRU 4000-EXIT.
010000     GOBACK.
010100*
010200******************************************************************
010300* Open the input file; a bad open is reported back to ZLAR100    *
010400* rather than abending the step.                                *
010500******************************************************************
010600 1000-INITIALIZE.
010700     MOVE 'N'                        TO LK-OPEN-FAILED.
010800     MOVE ZERO                       TO LK-VALID-COUNT
010900                                         WS-RAW-COUNT.
011000     OPEN INPUT LOG-FILE.
011100     IF  WS-LOG-FILE-STATUS NOT = '00'
011200         MOVE 'Y'                    TO LK-OPEN-FAILED
011300                                         WS-EOF-SWITCH.
011400 1000-EXIT.
011500     EXIT.
011600*
011700******************************************************************
011800* Read one input record and either skip it (invalid) or hand it  *
011900* on to ZLAR300 (valid) for accumulation.                        *
012000******************************************************************
012100 2000-READ-LOOP.
012200     READ LOG-FILE INTO API-LOG-RECORD
012300         AT END
012400             MOVE 'Y'                TO WS-EOF-SWITCH
012500         NOT AT END
012600             PERFORM 2100-VALIDATE-RECORD  THRU 2100-EXIT
012700     END-READ.
012800 2000-EXIT.
012900     EXIT.
013000*
013100******************************************************************
013200* A record is valid only when IP-ADDRESS and ENDPOINT are both   *
013300* present.  STATUS-CODE and RESPONSE-TIME-MS may legitimately be *
013400* blank; that is the analysis engine's problem, not the loader's.*
013500******************************************************************
013600 2100-VALIDATE-RECORD.
013700     ADD 1                           TO WS-RAW-COUNT.
013800     MOVE LOG-ENDPOINT               TO WS-TRIMMED-ENDPOINT.
013900     IF  LOG-IP-ADDRESS NOT = SPACES  AND
014000         WS-TRIMMED-ENDPOINT NOT = SPACES
014100         ADD 1                       TO LK-VALID-COUNT
014200         CALL 'ZLAR300' USING WS-ACCUMULATE-CODE
014225                               API-LOG-RECORD
014300                               ZLAR-ACCUMULATOR.
014400 2100-EXIT.
014500     EXIT.
014600*
014700******************************************************************
014800* Close the input file.                                         *
014900******************************************************************
015000 3000-CLOSE-FILE.
015100     CLOSE LOG-FILE.
015200 3000-EXIT.
015300     EXIT.
015400*
015500******************************************************************
015600* Tell the joblog how many valid records were loaded, per        *
015700* CR-0214 / HD-33892.                                            *
015800******************************************************************
015900 4000-DISPLAY-COUNT.
016000     DISPLAY 'ZLAR200 - VALID RECORDS LOADED: ' LK-VALID-COUNT.
016100 4000-EXIT.
016200     EXIT.
