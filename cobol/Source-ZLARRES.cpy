000100******************************************************************
000200*                                                                *
000300* zLAR - z/OS Log Analysis Reporter                              *
000400*                                                                *
000500* ANALYSIS-RESULTS-RECORD - the structured results file built by *
000600* zLAR300 and written by zLAR400.  One 100-byte tagged record    *
000700* per logical result; RES-RECORD-TYPE says which of the ten      *
000800* REDEFINES views RES-BODY is carrying.  Modelled on the way     *
000900* FF-RECORD overlays several views of the same 32K slot -- here  *
001000* the slot is 98 bytes and every view is FILLER-padded out to    *
001100* the full width so a fixed-length file reader never has to      *
001200* know the tag to size the read.                                 *
001300*                                                                *
001400* Date       UserID   Description                               *
001500* ---------- -------- ----------------------------------------- *
001600* 1989-03-09 RJACKSON Original ten-shape results record.         *
001700* 1993-07-02 RFRERKIN Widened RES-ER-ENDPOINT view per CR-0601.  *
001800*                                                                *
001900******************************************************************
002000 01  ANALYSIS-RESULTS-RECORD.
002100     02  RES-RECORD-TYPE            PIC  X(02).
002200         88  RES-IS-METADATA            VALUE 'MD'.
002300         88  RES-IS-ACTIVE-IP           VALUE 'IP'.
002400         88  RES-IS-TOP-ENDPOINT        VALUE 'TE'.
002500         88  RES-IS-ERROR-SUMMARY       VALUE 'ES'.
002600         88  RES-IS-STATUS-DETAIL       VALUE 'SD'.
002700         88  RES-IS-TOP-ERROR-ENDPOINT  VALUE 'XE'.
002800         88  RES-IS-ENDPOINT-ERROR-RATE VALUE 'ER'.
002900         88  RES-IS-RECENT-5XX          VALUE 'R5'.
003000         88  RES-IS-PERFORMANCE         VALUE 'PF'.
003100         88  RES-IS-SLOWEST-REQUEST     VALUE 'SL'.
003200     02  RES-BODY                   PIC  X(98).
003300*    ----------------------------------------------------------
003400*    MD - run metadata.
003500*    ----------------------------------------------------------
003600     02  RES-MD-BODY REDEFINES RES-BODY.
003700         03  RES-MD-RUN-TIMESTAMP   PIC  X(19).
003800         03  RES-MD-TOTAL-VALID     PIC  9(07).
003900         03  RES-MD-PERIOD-START    PIC  X(19).
004000         03  RES-MD-PERIOD-END      PIC  X(19).
004100         03  FILLER                 PIC  X(34).
004200*    ----------------------------------------------------------
004300*    IP - active-IP ranking, up to 10 rows.
004400*    ----------------------------------------------------------
004500     02  RES-IP-BODY REDEFINES RES-BODY.
004600         03  RES-IP-ADDRESS         PIC  X(15).
004700         03  RES-IP-REQUEST-COUNT   PIC  9(07).
004800         03  RES-IP-PERCENT         PIC  9(03)V9.
004900         03  FILLER                 PIC  X(72).
005000*    ----------------------------------------------------------
005100*    TE - top-endpoint ranking, up to 5 rows.
005200*    ----------------------------------------------------------
005300     02  RES-TE-BODY REDEFINES RES-BODY.
005400         03  RES-TE-ENDPOINT        PIC  X(30).
005500         03  RES-TE-REQUEST-COUNT   PIC  9(07).
005600         03  RES-TE-PERCENT         PIC  9(03)V9.
005700         03  FILLER                 PIC  X(57).
005800*    ----------------------------------------------------------
005900*    ES - overall error summary, one row.
006000*    ----------------------------------------------------------
006100     02  RES-ES-BODY REDEFINES RES-BODY.
006200         03  RES-ES-SERVER-ERR-PCT  PIC  9(03)V99.
006300         03  RES-ES-TOTAL-5XX       PIC  9(07).
006400         03  RES-ES-COUNT-2XX       PIC  9(07).
006500         03  RES-ES-COUNT-3XX       PIC  9(07).
006600         03  RES-ES-COUNT-4XX       PIC  9(07).
006700         03  RES-ES-COUNT-5XX       PIC  9(07).
006800         03  FILLER                 PIC  X(58).
006900*    ----------------------------------------------------------
007000*    SD - status-code detail, one row per distinct code seen.
007100*    ----------------------------------------------------------
007200     02  RES-SD-BODY REDEFINES RES-BODY.
007300         03  RES-SD-STATUS-CODE     PIC  9(03).
007400         03  RES-SD-COUNT           PIC  9(07).
007500         03  FILLER                 PIC  X(88).
007600*    ----------------------------------------------------------
007700*    XE - top error-endpoint ranking, up to 5 rows.
007800*    ----------------------------------------------------------
007900     02  RES-XE-BODY REDEFINES RES-BODY.
008000         03  RES-XE-ENDPOINT        PIC  X(30).
008100         03  RES-XE-ERROR-COUNT     PIC  9(07).
008200         03  FILLER                 PIC  X(61).
008300*    ----------------------------------------------------------
008400*    ER - per-endpoint error rate, one row per distinct endpoint.
008500*    ----------------------------------------------------------
008600     02  RES-ER-BODY REDEFINES RES-BODY.
008700         03  RES-ER-ENDPOINT        PIC  X(30).
008800         03  RES-ER-TOTAL-REQUESTS  PIC  9(07).
008900         03  RES-ER-5XX-ERRORS      PIC  9(07).
009000         03  RES-ER-RATE-PERCENT    PIC  9(03)V99.
009100         03  FILLER                 PIC  X(49).
009200*    ----------------------------------------------------------
009300*    R5 - recent-5xx detail, up to 10 rows.
009400*    ----------------------------------------------------------
009500     02  RES-R5-BODY REDEFINES RES-BODY.
009600         03  RES-R5-TIMESTAMP       PIC  X(19).
009700         03  RES-R5-IP-ADDRESS      PIC  X(15).
009800         03  RES-R5-ENDPOINT        PIC  X(30).
009900         03  RES-R5-STATUS-CODE     PIC  9(03).
010000         03  RES-R5-METHOD          PIC  X(07).
010100         03  RES-R5-RESPONSE-MS     PIC  9(05).
010200         03  FILLER                 PIC  X(19).
010300*    ----------------------------------------------------------
010400*    PF - overall average response time, one row.
010500*    ----------------------------------------------------------
010600     02  RES-PF-BODY REDEFINES RES-BODY.
010700         03  RES-PF-AVG-RESPONSE-MS PIC  9(05)V99.
010800         03  FILLER                 PIC  X(91).
010900*    ----------------------------------------------------------
011000*    SL - slowest-request ranking, up to 5 rows.
011100*    ----------------------------------------------------------
011200     02  RES-SL-BODY REDEFINES RES-BODY.
011300         03  RES-SL-ENDPOINT        PIC  X(30).
011400         03  RES-SL-RESPONSE-MS     PIC  9(05).
011500         03  RES-SL-METHOD          PIC  X(07).
011600         03  RES-SL-STATUS-CODE     PIC  9(03).
011700         03  RES-SL-IP-ADDRESS      PIC  X(15).
011800         03  FILLER                 PIC  X(38).
