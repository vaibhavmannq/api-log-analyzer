000100******************************************************************
000200*                                                                *
000300* zLAR - z/OS Log Analysis Reporter                              *
000400*                                                                *
000500* API-LOG-RECORD - one fixed-width record per inbound API        *
000600* request as captured by the web tier's access log skimmer and   *
000700* handed to the nightly zLAR200 loader.  Record length is 80     *
000800* bytes (79 bytes of data plus the trailing line-end FILLER).    *
000900*                                                                *
001000* STATUS-CODE and RESPONSE-TIME-MS travel as character fields    *
001100* because the skimmer leaves them blank when the upstream web    *
001200* server did not log a status or a timing for the request; the   *
001300* REDEFINES numeric views are only valid when the record passes  *
001400* validation AND the field tests NUMERIC.                        *
001500*                                                                *
001600* Date       UserID   Description                               *
001700* ---------- -------- ----------------------------------------- *
001800* 1989-03-06 RJACKSON Original load for zLAR nightly batch.      *
001900* 1991-11-14 RFRERKIN Added REDEFINES numeric views per CR-0447.  *
002000*                                                                *
002100******************************************************************
002200 01  API-LOG-RECORD.
002300     02  LOG-TIMESTAMP          PIC  X(19).
002400     02  LOG-IP-ADDRESS         PIC  X(15).
002500     02  LOG-METHOD             PIC  X(07).
002600     02  LOG-ENDPOINT           PIC  X(30).
002700     02  LOG-STATUS-CODE-X      PIC  X(03).
002800     02  LOG-STATUS-CODE-N      REDEFINES LOG-STATUS-CODE-X
002900                                PIC  9(03).
003000     02  LOG-RESPONSE-MS-X      PIC  X(05).
003100     02  LOG-RESPONSE-MS-N      REDEFINES LOG-RESPONSE-MS-X
003200                                PIC  9(05).
003300     02  FILLER                 PIC  X(01).
