000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZLAR300.
000300 AUTHOR.        RICH JACKSON.
000400 INSTALLATION.  Z/OS PRODUCTION SERVICES - BATCH SUPPORT.
000500 DATE-WRITTEN.  03/09/89.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000* zLAR - z/OS Log Analysis Reporter                              *
001100*                                                                *
001200* This is the analysis engine.  ZLAR200 CALLs this program once  *
001300* per valid input record (LK-FUNCTION-CODE = 'A') to fold the    *
001400* record into the per-IP, per-endpoint, per-status-code,         *
001500* recent-5xx and slowest-request tables carried in the shared    *
001600* ZLAR-ACCUMULATOR work area.  ZLAR100 CALLs this program a      *
001700* second and final time (LK-FUNCTION-CODE = 'F') after the load  *
001800* is complete, to rank the tables, compute the derived rates     *
001900* and averages, and build the finished ANALYSIS-RESULTS-RECORD   *
002000* images that ZLAR400 will simply WRITE.                        *
002100*                                                                *
002200* All ranking is done with the shop's standard bubble sort -     *
002300* the tables are small enough (500 IPs, 200 endpoints at the     *
002400* outside) that an O(n**2) sort off the clock is no concern,     *
002500* and the adjacent-swap-on-strictly-greater rule keeps ties in   *
002600* their original, first-seen order the way the spec calls for.  *
002700*                                                                *
002800* Date       UserID   Description                               *
002900* ---------- -------- ----------------------------------------- *
003000* 1989-03-09 RJACKSON Original accumulate/finalize engine.      *
003100* 1989-10-02 RJACKSON Added the running top-5 slowest-request    *
003200*                     table so ZLAR400 no longer has to re-read  *
003300*                     the log file for performance figures.     *
003400* 1990-06-21 RJACKSON Added per-status-code table and the first- *
003500*                     ten 5xx capture per CR-0388.                *
003600* 1992-02-14 RFRERKIN Every percent/rate/average COMPUTE now      *
003700*                     ROUNDS directly into the target field's    *
003800*                     own precision, per audit finding AUD-92-07 *
003900*                     (an earlier release rounded through a      *
004000*                     six-decimal work field first, then the      *
004100*                     later MOVE truncated instead of rounding   *
004200*                     and rates drifted low on large endpoints). *
004300* 1994-04-05 RFRERKIN Replaced every inline PERFORM...END-PERFORM*
004400*                     table scan/sort with the shop's standard   *
004500*                     out-of-line PERFORM...THRU...VARYING form  *
004600*                     per coding-standard memo CS-94-02.          *
004700* 1998-11-30 RJACKSON Year-2000 review: TIMESTAMP comparisons    *
004800*                     are plain text, not date arithmetic; no    *
004900*                     century-window logic exists to fix.  No    *
005000*                     change.                                    *
005100* 2002-05-17 DBROOKS  Raised ACC-ENDPOINT-TABLE from 120 to 200  *
005200*                     entries in ZLARACC per CR-0774 (new mobile *
005300*                     gateway added dozens of endpoint variants).*
005310* 2004-03-30 DBROOKS  Dropped the unused TOP-OF-FORM special name-*
005320*                     this program opens no print file.  Moved   *
005330*                     WS-FOUND-SWITCH and WS-RESULT-ROW to the    *
005340*                     77-level, the shop's usual home for a       *
005350*                     standalone switch or work field.            *
005400*                                                                *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-370.
005900 OBJECT-COMPUTER. IBM-370.
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200******************************************************************
006300* Define local variables.                                       *
006400******************************************************************
006500 77  WS-FOUND-SWITCH            PIC  X(01) VALUE 'N'.
006600     88  WS-FOUND                   VALUE 'Y'.
006700*
006800 77  WS-RESULT-ROW              PIC  X(100) VALUE SPACES.
006900*
007000 01  WS-BUBBLE-FIELDS.
007100     02  WS-OUTER-IDX           PIC  9(04) COMP.
007200     02  WS-INNER-IDX           PIC  9(04) COMP.
007300     02  WS-RANK-IDX            PIC  9(04) COMP.
007350     02  FILLER                 PIC  X(04).
007400*
007500 01  WS-SWAP-IP.
007600     02  WS-SWAP-IP-ADDRESS     PIC  X(15).
007700     02  WS-SWAP-IP-COUNT       PIC  9(07) COMP.
007750     02  FILLER                 PIC  X(05).
007800*
007900 01  WS-SWAP-ENDPOINT.
008000     02  WS-SWAP-EP-NAME        PIC  X(30).
008100     02  WS-SWAP-EP-COUNT       PIC  9(07) COMP.
008200     02  WS-SWAP-EP-5XX-COUNT   PIC  9(07) COMP.
008250     02  FILLER                 PIC  X(05).
008300*
008400******************************************************************
008500* One finished results row is built here before being appended   *
008600* to ACC-RESULTS-TABLE by 9900-APPEND-ROW.                        *
008700******************************************************************
008800 COPY ZLARRES.
008900*
009000 LINKAGE SECTION.
009100 01  LK-FUNCTION-CODE           PIC  X(01).
009200     88  LK-ACCUMULATE-RECORD       VALUE 'A'.
009300     88  LK-FINALIZE-RESULTS        VALUE 'F'.
009400*
009500******************************************************************
009600* The input record, caller-supplied when LK-FUNCTION-CODE is     *
009700* 'A'.  It is unused (but still present on the CALL) when         *
009800* LK-FUNCTION-CODE is 'F'.                                        *
009900******************************************************************
010000 COPY ZLARLOG.
010100*
010200 COPY ZLARACC.
010300*
010400 PROCEDURE DIVISION USING LK-FUNCTION-CODE
010500                          API-LOG-RECORD
010600                          ZLAR-ACCUMULATOR.
010700******************************************************************
010800* Main process.                                                 *
010900******************************************************************
011000     IF  LK-ACCUMULATE-RECORD
011100         PERFORM 1000-ACCUMULATE-RECORD  THRU 1000-EXIT
011200     END-IF.
011300     IF  LK-FINALIZE-RESULTS
011400         PERFORM 5000-FINALIZE           THRU 5000-EXIT
011500     END-IF.
011600     GOBACK.
011700*
011800******************************************************************
011900* Fold one valid input record into every table it affects.      *
012000******************************************************************
012100 1000-ACCUMULATE-RECORD.
012200     PERFORM 1100-UPDATE-IP-TABLE        THRU 1100-EXIT.
012300     PERFORM 1200-UPDATE-ENDPOINT-TABLE  THRU 1200-EXIT.
012400     IF  LOG-STATUS-CODE-X IS NUMERIC AND LOG-STATUS-CODE-X NOT = '000'
012500         PERFORM 1300-UPDATE-STATUS-TABLE    THRU 1300-EXIT
012600         PERFORM 1350-CAPTURE-5XX            THRU 1350-EXIT
012700     END-IF.
012800     IF  LOG-RESPONSE-MS-X IS NUMERIC
012900         PERFORM 1400-UPDATE-RESPONSE-TIME   THRU 1400-EXIT
013000         PERFORM 1450-UPDATE-SLOWEST         THRU 1450-EXIT
013100     END-IF.
013200     IF  LOG-TIMESTAMP NOT = SPACES
013300         PERFORM 1500-UPDATE-PERIOD          THRU 1500-EXIT
013400     END-IF.
013500 1000-EXIT.
013600     EXIT.
013700*
013800******************************************************************
013900* Find-or-add the request's IP address in ACC-IP-TABLE.          *
014000******************************************************************
014100 1100-UPDATE-IP-TABLE.
014200     MOVE 'N'                         TO WS-FOUND-SWITCH.
014300     PERFORM 1110-SEARCH-IP-TABLE     THRU 1110-EXIT
014400         VARYING ACC-IP-IDX FROM 1 BY 1
014500         UNTIL ACC-IP-IDX > ACC-IP-TABLE-COUNT.
014600     IF  NOT WS-FOUND AND ACC-IP-TABLE-COUNT < 500
014700         ADD 1                        TO ACC-IP-TABLE-COUNT
014800         SET ACC-IP-IDX               TO ACC-IP-TABLE-COUNT
014900         MOVE LOG-IP-ADDRESS          TO ACC-IP-ADDRESS(ACC-IP-IDX)
015000         MOVE 1                       TO ACC-IP-COUNT(ACC-IP-IDX)
015100     END-IF.
015200 1100-EXIT.
015300     EXIT.
015400*
015500 1110-SEARCH-IP-TABLE.
015600     IF  ACC-IP-ADDRESS(ACC-IP-IDX) = LOG-IP-ADDRESS
015700         ADD 1 TO ACC-IP-COUNT(ACC-IP-IDX)
015800         MOVE 'Y'                     TO WS-FOUND-SWITCH
015900         SET ACC-IP-IDX TO ACC-IP-TABLE-COUNT
016000     END-IF.
016100 1110-EXIT.
016200     EXIT.
016300*
016400******************************************************************
016500* Find-or-add the request's endpoint in ACC-ENDPOINT-TABLE and   *
016600* bump its 5xx count when the response was a server error.      *
016700******************************************************************
016800 1200-UPDATE-ENDPOINT-TABLE.
016900     MOVE 'N'                         TO WS-FOUND-SWITCH.
017000     PERFORM 1210-SEARCH-ENDPOINT-TABLE  THRU 1210-EXIT
017100         VARYING ACC-EP-IDX FROM 1 BY 1
017200         UNTIL ACC-EP-IDX > ACC-ENDPOINT-TABLE-COUNT.
017300     IF  NOT WS-FOUND AND ACC-ENDPOINT-TABLE-COUNT < 200
017400         ADD 1                        TO ACC-ENDPOINT-TABLE-COUNT
017500         SET ACC-EP-IDX               TO ACC-ENDPOINT-TABLE-COUNT
017600         MOVE LOG-ENDPOINT            TO ACC-EP-NAME(ACC-EP-IDX)
017700         MOVE 1                       TO ACC-EP-COUNT(ACC-EP-IDX)
017800         MOVE 0                       TO ACC-EP-5XX-COUNT(ACC-EP-IDX)
017900     END-IF.
018000     IF  LOG-STATUS-CODE-X IS NUMERIC AND
018100         ACC-EP-IDX <= ACC-ENDPOINT-TABLE-COUNT
018200         IF  LOG-STATUS-CODE-N >= 500 AND LOG-STATUS-CODE-N < 600
018300             ADD 1 TO ACC-EP-5XX-COUNT(ACC-EP-IDX)
018400         END-IF
018500     END-IF.
018600 1200-EXIT.
018700     EXIT.
018800*
018900 1210-SEARCH-ENDPOINT-TABLE.
019000     IF  ACC-EP-NAME(ACC-EP-IDX) = LOG-ENDPOINT
019100         ADD 1 TO ACC-EP-COUNT(ACC-EP-IDX)
019200         MOVE 'Y'                     TO WS-FOUND-SWITCH
019300         SET ACC-EP-IDX TO ACC-ENDPOINT-TABLE-COUNT
019400     END-IF.
019500 1210-EXIT.
019600     EXIT.
019700*
019800******************************************************************
019900* Find-or-add the status code in ACC-STATUS-TABLE and bump the   *
020000* matching status-class total.                                  *
020100******************************************************************
020200 1300-UPDATE-STATUS-TABLE.
020300     MOVE 'N'                         TO WS-FOUND-SWITCH.
020400     PERFORM 1310-SEARCH-STATUS-TABLE THRU 1310-EXIT
020500         VARYING ACC-SC-IDX FROM 1 BY 1
020600         UNTIL ACC-SC-IDX > ACC-STATUS-TABLE-COUNT.
020700     IF  NOT WS-FOUND AND ACC-STATUS-TABLE-COUNT < 60
020800         ADD 1                        TO ACC-STATUS-TABLE-COUNT
020900         SET ACC-SC-IDX               TO ACC-STATUS-TABLE-COUNT
021000         MOVE LOG-STATUS-CODE-N       TO ACC-SC-CODE(ACC-SC-IDX)
021100         MOVE 1                       TO ACC-SC-COUNT(ACC-SC-IDX)
021200     END-IF.
021300     EVALUATE TRUE
021400         WHEN LOG-STATUS-CODE-N >= 200 AND LOG-STATUS-CODE-N < 300
021500             ADD 1 TO ACC-COUNT-2XX
021600         WHEN LOG-STATUS-CODE-N >= 300 AND LOG-STATUS-CODE-N < 400
021700             ADD 1 TO ACC-COUNT-3XX
021800         WHEN LOG-STATUS-CODE-N >= 400 AND LOG-STATUS-CODE-N < 500
021900             ADD 1 TO ACC-COUNT-4XX
022000         WHEN LOG-STATUS-CODE-N >= 500 AND LOG-STATUS-CODE-N < 600
022100             ADD 1 TO ACC-COUNT-5XX
022200         WHEN OTHER
022300             CONTINUE
022400     END-EVALUATE.
022500 1300-EXIT.
022600     EXIT.
022700*
022800 1310-SEARCH-STATUS-TABLE.
022900     IF  ACC-SC-CODE(ACC-SC-IDX) = LOG-STATUS-CODE-N
023000         ADD 1 TO ACC-SC-COUNT(ACC-SC-IDX)
023100         MOVE 'Y'                     TO WS-FOUND-SWITCH
023200         SET ACC-SC-IDX TO ACC-STATUS-TABLE-COUNT
023300     END-IF.
023400 1310-EXIT.
023500     EXIT.
023600*
023700******************************************************************
023800* Capture the first ten 5xx errors encountered, full detail, in  *
023900* input order.                                                  *
024000******************************************************************
024100 1350-CAPTURE-5XX.
024200     IF  LOG-STATUS-CODE-N >= 500 AND LOG-STATUS-CODE-N < 600
024300         IF  ACC-RECENT-5XX-COUNT < 10
024400             ADD 1                    TO ACC-RECENT-5XX-COUNT
024500             SET ACC-R5-IDX           TO ACC-RECENT-5XX-COUNT
024600             MOVE LOG-TIMESTAMP       TO ACC-R5-TIMESTAMP(ACC-R5-IDX)
024700             MOVE LOG-IP-ADDRESS      TO ACC-R5-IP-ADDRESS(ACC-R5-IDX)
024800             MOVE LOG-ENDPOINT        TO ACC-R5-ENDPOINT(ACC-R5-IDX)
024900             MOVE LOG-STATUS-CODE-N   TO ACC-R5-STATUS-CODE(ACC-R5-IDX)
025000             MOVE LOG-METHOD          TO ACC-R5-METHOD(ACC-R5-IDX)
025100             IF  LOG-RESPONSE-MS-X IS NUMERIC
025200                 MOVE LOG-RESPONSE-MS-N
025300                                      TO ACC-R5-RESPONSE-MS(ACC-R5-IDX)
025400             ELSE
025500                 MOVE 0               TO ACC-R5-RESPONSE-MS(ACC-R5-IDX)
025600             END-IF
025700         END-IF
025800     END-IF.
025900 1350-EXIT.
026000     EXIT.
026100*
026200******************************************************************
026300* Add this record's response time into the running sum/count    *
026400* used for the overall average.                                 *
026500******************************************************************
026600 1400-UPDATE-RESPONSE-TIME.
026700     ADD LOG-RESPONSE-MS-N            TO ACC-RESP-TIME-SUM.
026800     ADD 1                            TO ACC-RESP-TIME-COUNT.
026900 1400-EXIT.
027000     EXIT.
027100*
027200******************************************************************
027300* Keep the running top-5 slowest-request table in descending     *
027400* order.  Only records with both a response time and an         *
027500* endpoint are eligible - this paragraph is only reached when    *
027600* the response time is present, so just confirm the endpoint.   *
027700* New rows are inserted in rank order; ties lose to the row      *
027800* already on the table, which keeps the earlier record first.   *
027900******************************************************************
028000 1450-UPDATE-SLOWEST.
028100     IF  LOG-ENDPOINT = SPACES
028200         GO TO 1450-EXIT
028300     END-IF.
028400     IF  ACC-SLOWEST-COUNT < 5
028500         ADD 1                        TO ACC-SLOWEST-COUNT
028600         SET ACC-SL-IDX               TO ACC-SLOWEST-COUNT
028700         PERFORM 1460-STORE-SLOWEST   THRU 1460-EXIT
028800         PERFORM 1470-RESORT-SLOWEST  THRU 1470-EXIT
028900     ELSE
029000         SET ACC-SL-IDX               TO 5
029100         IF  LOG-RESPONSE-MS-N > ACC-SL-RESPONSE-MS(5)
029200             PERFORM 1460-STORE-SLOWEST   THRU 1460-EXIT
029300             PERFORM 1470-RESORT-SLOWEST  THRU 1470-EXIT
029400         END-IF
029500     END-IF.
029600 1450-EXIT.
029700     EXIT.
029800*
029900 1460-STORE-SLOWEST.
030000     MOVE LOG-ENDPOINT                TO ACC-SL-ENDPOINT(ACC-SL-IDX).
030100     MOVE LOG-RESPONSE-MS-N           TO ACC-SL-RESPONSE-MS(ACC-SL-IDX).
030200     MOVE LOG-METHOD                  TO ACC-SL-METHOD(ACC-SL-IDX).
030300     IF  LOG-STATUS-CODE-X IS NUMERIC
030400         MOVE LOG-STATUS-CODE-N       TO ACC-SL-STATUS-CODE(ACC-SL-IDX)
030500     ELSE
030600         MOVE 0                       TO ACC-SL-STATUS-CODE(ACC-SL-IDX)
030700     END-IF.
030800     MOVE LOG-IP-ADDRESS              TO ACC-SL-IP-ADDRESS(ACC-SL-IDX).
030900 1460-EXIT.
031000     EXIT.
031100*
031200******************************************************************
031300* Bubble the just-stored row up past any slower neighbour so     *
031400* the table stays in descending order; never swaps on a tie, so  *
031500* the earlier-encountered row keeps its place.                   *
031600******************************************************************
031700 1470-RESORT-SLOWEST.
031800     PERFORM 1475-BUBBLE-SLOWEST  THRU 1475-EXIT
031900         VARYING ACC-SL-IDX FROM ACC-SL-IDX BY -1
032000         UNTIL ACC-SL-IDX = 1.
032100 1470-EXIT.
032200     EXIT.
032300*
032400 1475-BUBBLE-SLOWEST.
032500     IF  ACC-SL-RESPONSE-MS(ACC-SL-IDX) >
032600         ACC-SL-RESPONSE-MS(ACC-SL-IDX - 1)
032700         PERFORM 1480-SWAP-SLOWEST   THRU 1480-EXIT
032800     ELSE
032900         SET ACC-SL-IDX TO 1
033000     END-IF.
033100 1475-EXIT.
033200     EXIT.
033300*
033400 1480-SWAP-SLOWEST.
033500     MOVE ACC-SLOWEST-TABLE(ACC-SL-IDX)     TO WS-RESULT-ROW.
033600     MOVE ACC-SLOWEST-TABLE(ACC-SL-IDX - 1)  TO
033700                                          ACC-SLOWEST-TABLE(ACC-SL-IDX).
033800     MOVE WS-RESULT-ROW                      TO
033900                                      ACC-SLOWEST-TABLE(ACC-SL-IDX - 1).
034000 1480-EXIT.
034100     EXIT.
034200*
034300******************************************************************
034400* Track the lexicographic minimum/maximum TIMESTAMP seen.        *
034500******************************************************************
034600 1500-UPDATE-PERIOD.
034700     IF  ACC-PERIOD-SET = 'N'
034800         MOVE 'Y'                     TO ACC-PERIOD-SET
034900         MOVE LOG-TIMESTAMP           TO ACC-PERIOD-START
035000                                          ACC-PERIOD-END
035100     ELSE
035200         IF  LOG-TIMESTAMP < ACC-PERIOD-START
035300             MOVE LOG-TIMESTAMP       TO ACC-PERIOD-START
035400         END-IF
035500         IF  LOG-TIMESTAMP > ACC-PERIOD-END
035600             MOVE LOG-TIMESTAMP       TO ACC-PERIOD-END
035700         END-IF
035800     END-IF.
035900 1500-EXIT.
036000     EXIT.
036100*
036200******************************************************************
036300* Rank the tables, compute every derived figure and build the    *
036400* finished results rows.  Runs once, after the log file is       *
036500* exhausted.                                                     *
036600******************************************************************
036700 5000-FINALIZE.
036800     MOVE ZERO                        TO ACC-RESULTS-ROW-COUNT.
036900     PERFORM 5100-BUILD-METADATA-ROW       THRU 5100-EXIT.
037000     PERFORM 5200-SORT-IP-TABLE            THRU 5200-EXIT.
037100     PERFORM 5210-BUILD-ACTIVE-IP-ROWS     THRU 5210-EXIT.
037200     PERFORM 5300-SORT-ENDPOINT-BY-COUNT   THRU 5300-EXIT.
037300     PERFORM 5310-BUILD-TOP-ENDPOINT-ROWS  THRU 5310-EXIT.
037400     PERFORM 5400-BUILD-ERROR-SUMMARY-ROW  THRU 5400-EXIT.
037500     PERFORM 5500-BUILD-STATUS-DETAIL-ROWS THRU 5500-EXIT.
037600     PERFORM 5600-SORT-ENDPOINT-BY-5XX     THRU 5600-EXIT.
037700     PERFORM 5610-BUILD-TOP-ERROR-ROWS     THRU 5610-EXIT.
037800     PERFORM 5700-BUILD-ERROR-RATE-ROWS    THRU 5700-EXIT.
037900     PERFORM 5800-BUILD-RECENT-5XX-ROWS    THRU 5800-EXIT.
038000     PERFORM 5900-BUILD-PERFORMANCE-ROW    THRU 5900-EXIT.
038100     PERFORM 6000-BUILD-SLOWEST-ROWS       THRU 6000-EXIT.
038200 5000-EXIT.
038300     EXIT.
038400*
038500******************************************************************
038600* One metadata row: run timestamp, total valid records, period.  *
038700* The run timestamp itself is stamped by ZLAR400 when it writes   *
038800* the results file - the engine leaves it blank here.            *
038900******************************************************************
039000 5100-BUILD-METADATA-ROW.
039100     MOVE SPACES                      TO ANALYSIS-RESULTS-RECORD.
039200     MOVE 'MD'                        TO RES-RECORD-TYPE.
039300     MOVE SPACES                      TO RES-MD-RUN-TIMESTAMP.
039400     MOVE ACC-TOTAL-VALID             TO RES-MD-TOTAL-VALID.
039500     MOVE ACC-PERIOD-START            TO RES-MD-PERIOD-START.
039600     MOVE ACC-PERIOD-END              TO RES-MD-PERIOD-END.
039700     PERFORM 9900-APPEND-ROW          THRU 9900-EXIT.
039800 5100-EXIT.
039900     EXIT.
040000*
040100******************************************************************
040200* Bubble-sort ACC-IP-TABLE descending by ACC-IP-COUNT.           *
040300******************************************************************
040400 5200-SORT-IP-TABLE.
040500     IF  ACC-IP-TABLE-COUNT < 2
040600         GO TO 5200-EXIT
040700     END-IF.
040800     PERFORM 5205-SORT-IP-OUTER  THRU 5205-EXIT
040900         VARYING WS-OUTER-IDX FROM 1 BY 1
041000         UNTIL WS-OUTER-IDX >= ACC-IP-TABLE-COUNT.
041100 5200-EXIT.
041200     EXIT.
041300*
041400 5205-SORT-IP-OUTER.
041500     PERFORM 5207-SORT-IP-INNER  THRU 5207-EXIT
041600         VARYING WS-INNER-IDX FROM 1 BY 1
041700         UNTIL WS-INNER-IDX > ACC-IP-TABLE-COUNT - WS-OUTER-IDX.
041800 5205-EXIT.
041900     EXIT.
042000*
042100 5207-SORT-IP-INNER.
042200     SET ACC-IP-IDX TO WS-INNER-IDX.
042300     IF  ACC-IP-COUNT(ACC-IP-IDX) < ACC-IP-COUNT(ACC-IP-IDX + 1)
042400         MOVE ACC-IP-ADDRESS(ACC-IP-IDX)
042500                                   TO WS-SWAP-IP-ADDRESS
042600         MOVE ACC-IP-COUNT(ACC-IP-IDX)
042700                                   TO WS-SWAP-IP-COUNT
042800         MOVE ACC-IP-ADDRESS(ACC-IP-IDX + 1)
042900                                   TO ACC-IP-ADDRESS(ACC-IP-IDX)
043000         MOVE ACC-IP-COUNT(ACC-IP-IDX + 1)
043100                                   TO ACC-IP-COUNT(ACC-IP-IDX)
043200         MOVE WS-SWAP-IP-ADDRESS
043300                                   TO ACC-IP-ADDRESS(ACC-IP-IDX + 1)
043400         MOVE WS-SWAP-IP-COUNT
043500                                   TO ACC-IP-COUNT(ACC-IP-IDX + 1)
043600     END-IF.
043700 5207-EXIT.
043800     EXIT.
043900*
044000******************************************************************
044100* Up to ten active-IP rows, percent of total to one decimal.     *
044200******************************************************************
044300 5210-BUILD-ACTIVE-IP-ROWS.
044400     PERFORM 5215-BUILD-ACTIVE-IP-ROW  THRU 5215-EXIT
044500         VARYING WS-RANK-IDX FROM 1 BY 1
044600         UNTIL WS-RANK-IDX > ACC-IP-TABLE-COUNT
044700            OR WS-RANK-IDX > 10.
044800 5210-EXIT.
044900     EXIT.
045000*
045100 5215-BUILD-ACTIVE-IP-ROW.
045200     SET ACC-IP-IDX TO WS-RANK-IDX.
045300     MOVE SPACES                  TO ANALYSIS-RESULTS-RECORD.
045400     MOVE 'IP'                    TO RES-RECORD-TYPE.
045500     MOVE ACC-IP-ADDRESS(ACC-IP-IDX)    TO RES-IP-ADDRESS.
045600     MOVE ACC-IP-COUNT(ACC-IP-IDX)      TO RES-IP-REQUEST-COUNT.
045700     IF  ACC-TOTAL-VALID > 0
045800         COMPUTE RES-IP-PERCENT ROUNDED =
045900             (ACC-IP-COUNT(ACC-IP-IDX) / ACC-TOTAL-VALID) * 100
046000     ELSE
046100         MOVE 0                   TO RES-IP-PERCENT
046200     END-IF.
046300     PERFORM 9900-APPEND-ROW      THRU 9900-EXIT.
046400 5215-EXIT.
046500     EXIT.
046600*
046700******************************************************************
046800* Bubble-sort ACC-ENDPOINT-TABLE descending by ACC-EP-COUNT.     *
046900******************************************************************
047000 5300-SORT-ENDPOINT-BY-COUNT.
047100     IF  ACC-ENDPOINT-TABLE-COUNT < 2
047200         GO TO 5300-EXIT
047300     END-IF.
047400     PERFORM 5301-SORT-EP-COUNT-OUTER  THRU 5301-EXIT
047500         VARYING WS-OUTER-IDX FROM 1 BY 1
047600         UNTIL WS-OUTER-IDX >= ACC-ENDPOINT-TABLE-COUNT.
047700 5300-EXIT.
047800     EXIT.
047900*
048000 5301-SORT-EP-COUNT-OUTER.
048100     PERFORM 5302-SORT-EP-COUNT-INNER  THRU 5302-EXIT
048200         VARYING WS-INNER-IDX FROM 1 BY 1
048300         UNTIL WS-INNER-IDX > ACC-ENDPOINT-TABLE-COUNT - WS-OUTER-IDX.
048400 5301-EXIT.
048500     EXIT.
048600*
048700 5302-SORT-EP-COUNT-INNER.
048800     SET ACC-EP-IDX TO WS-INNER-IDX.
048900     IF  ACC-EP-COUNT(ACC-EP-IDX) < ACC-EP-COUNT(ACC-EP-IDX + 1)
049000         PERFORM 5305-SWAP-ENDPOINT  THRU 5305-EXIT
049100     END-IF.
049200 5302-EXIT.
049300     EXIT.
049400*
049500 5305-SWAP-ENDPOINT.
049600     MOVE ACC-ENDPOINT-TABLE(ACC-EP-IDX)    TO WS-SWAP-ENDPOINT.
049700     MOVE ACC-ENDPOINT-TABLE(ACC-EP-IDX + 1) TO
049800                                       ACC-ENDPOINT-TABLE(ACC-EP-IDX).
049900     MOVE WS-SWAP-ENDPOINT                   TO
050000                                   ACC-ENDPOINT-TABLE(ACC-EP-IDX + 1).
050100 5305-EXIT.
050200     EXIT.
050300*
050400******************************************************************
050500* Up to five top-endpoint rows, percent of total to one decimal. *
050600******************************************************************
050700 5310-BUILD-TOP-ENDPOINT-ROWS.
050800     PERFORM 5315-BUILD-TOP-ENDPOINT-ROW  THRU 5315-EXIT
050900         VARYING WS-RANK-IDX FROM 1 BY 1
051000         UNTIL WS-RANK-IDX > ACC-ENDPOINT-TABLE-COUNT
051100            OR WS-RANK-IDX > 5.
051200 5310-EXIT.
051300     EXIT.
051400*
051500 5315-BUILD-TOP-ENDPOINT-ROW.
051600     SET ACC-EP-IDX TO WS-RANK-IDX.
051700     MOVE SPACES                  TO ANALYSIS-RESULTS-RECORD.
051800     MOVE 'TE'                    TO RES-RECORD-TYPE.
051900     MOVE ACC-EP-NAME(ACC-EP-IDX)       TO RES-TE-ENDPOINT.
052000     MOVE ACC-EP-COUNT(ACC-EP-IDX)      TO RES-TE-REQUEST-COUNT.
052100     IF  ACC-TOTAL-VALID > 0
052200         COMPUTE RES-TE-PERCENT ROUNDED =
052300             (ACC-EP-COUNT(ACC-EP-IDX) / ACC-TOTAL-VALID) * 100
052400     ELSE
052500         MOVE 0                   TO RES-TE-PERCENT
052600     END-IF.
052700     PERFORM 9900-APPEND-ROW      THRU 9900-EXIT.
052800 5315-EXIT.
052900     EXIT.
053000*
053100******************************************************************
053200* One error-summary row: overall 5xx rate and the four class     *
053300* totals.                                                       *
053400******************************************************************
053500 5400-BUILD-ERROR-SUMMARY-ROW.
053600     MOVE SPACES                      TO ANALYSIS-RESULTS-RECORD.
053700     MOVE 'ES'                        TO RES-RECORD-TYPE.
053800     IF  ACC-TOTAL-VALID > 0
053900         COMPUTE RES-ES-SERVER-ERR-PCT ROUNDED =
054000             (ACC-COUNT-5XX / ACC-TOTAL-VALID) * 100
054100     ELSE
054200         MOVE 0                       TO RES-ES-SERVER-ERR-PCT
054300     END-IF.
054400     MOVE ACC-COUNT-5XX               TO RES-ES-TOTAL-5XX.
054500     MOVE ACC-COUNT-2XX               TO RES-ES-COUNT-2XX.
054600     MOVE ACC-COUNT-3XX               TO RES-ES-COUNT-3XX.
054700     MOVE ACC-COUNT-4XX               TO RES-ES-COUNT-4XX.
054800     MOVE ACC-COUNT-5XX               TO RES-ES-COUNT-5XX.
054900     PERFORM 9900-APPEND-ROW          THRU 9900-EXIT.
055000 5400-EXIT.
055100     EXIT.
055200*
055300******************************************************************
055400* One row per distinct status code seen, table order.           *
055500******************************************************************
055600 5500-BUILD-STATUS-DETAIL-ROWS.
055700     PERFORM 5505-BUILD-STATUS-DETAIL-ROW  THRU 5505-EXIT
055800         VARYING ACC-SC-IDX FROM 1 BY 1
055900         UNTIL ACC-SC-IDX > ACC-STATUS-TABLE-COUNT.
056000 5500-EXIT.
056100     EXIT.
056200*
056300 5505-BUILD-STATUS-DETAIL-ROW.
056400     MOVE SPACES                  TO ANALYSIS-RESULTS-RECORD.
056500     MOVE 'SD'                    TO RES-RECORD-TYPE.
056600     MOVE ACC-SC-CODE(ACC-SC-IDX)       TO RES-SD-STATUS-CODE.
056700     MOVE ACC-SC-COUNT(ACC-SC-IDX)      TO RES-SD-COUNT.
056800     PERFORM 9900-APPEND-ROW      THRU 9900-EXIT.
056900 5505-EXIT.
057000     EXIT.
057100*
057200******************************************************************
057300* Bubble-sort ACC-ENDPOINT-TABLE descending by ACC-EP-5XX-COUNT. *
057400******************************************************************
057500 5600-SORT-ENDPOINT-BY-5XX.
057600     IF  ACC-ENDPOINT-TABLE-COUNT < 2
057700         GO TO 5600-EXIT
057800     END-IF.
057900     PERFORM 5601-SORT-EP-5XX-OUTER  THRU 5601-EXIT
058000         VARYING WS-OUTER-IDX FROM 1 BY 1
058100         UNTIL WS-OUTER-IDX >= ACC-ENDPOINT-TABLE-COUNT.
058200 5600-EXIT.
058300     EXIT.
058400*
058500 5601-SORT-EP-5XX-OUTER.
058600     PERFORM 5602-SORT-EP-5XX-INNER  THRU 5602-EXIT
058700         VARYING WS-INNER-IDX FROM 1 BY 1
058800         UNTIL WS-INNER-IDX > ACC-ENDPOINT-TABLE-COUNT - WS-OUTER-IDX.
058900 5601-EXIT.
059000     EXIT.
059100*
059200 5602-SORT-EP-5XX-INNER.
059300     SET ACC-EP-IDX TO WS-INNER-IDX.
059400     IF  ACC-EP-5XX-COUNT(ACC-EP-IDX) <
059500         ACC-EP-5XX-COUNT(ACC-EP-IDX + 1)
059600         PERFORM 5305-SWAP-ENDPOINT  THRU 5305-EXIT
059700     END-IF.
059800 5602-EXIT.
059900     EXIT.
060000*
060100******************************************************************
060200* Up to five top-error-endpoint rows; only endpoints that        *
060300* actually appear in a 5xx error are eligible.                   *
060400******************************************************************
060500 5610-BUILD-TOP-ERROR-ROWS.
060600     MOVE ZERO                        TO WS-RANK-IDX.
060700     PERFORM 5615-BUILD-TOP-ERROR-ROW  THRU 5615-EXIT
060800         VARYING ACC-EP-IDX FROM 1 BY 1
060900         UNTIL ACC-EP-IDX > ACC-ENDPOINT-TABLE-COUNT
061000            OR WS-RANK-IDX > 5.
061100 5610-EXIT.
061200     EXIT.
061300*
061400 5615-BUILD-TOP-ERROR-ROW.
061500     IF  ACC-EP-5XX-COUNT(ACC-EP-IDX) > 0
061600         ADD 1                    TO WS-RANK-IDX
061700         IF  WS-RANK-IDX <= 5
061800             MOVE SPACES               TO ANALYSIS-RESULTS-RECORD
061900             MOVE 'XE'                 TO RES-RECORD-TYPE
062000             MOVE ACC-EP-NAME(ACC-EP-IDX)    TO RES-XE-ENDPOINT
062100             MOVE ACC-EP-5XX-COUNT(ACC-EP-IDX)
062200                                       TO RES-XE-ERROR-COUNT
062300             PERFORM 9900-APPEND-ROW   THRU 9900-EXIT
062400         END-IF
062500     END-IF.
062600 5615-EXIT.
062700     EXIT.
062800*
062900******************************************************************
063000* One endpoint-error-rate row per distinct endpoint, table       *
063100* order - the report writer does the descending-rate sort at    *
063200* render time.                                                   *
063300******************************************************************
063400 5700-BUILD-ERROR-RATE-ROWS.
063500     PERFORM 5705-BUILD-ERROR-RATE-ROW  THRU 5705-EXIT
063600         VARYING ACC-EP-IDX FROM 1 BY 1
063700         UNTIL ACC-EP-IDX > ACC-ENDPOINT-TABLE-COUNT.
063800 5700-EXIT.
063900     EXIT.
064000*
064100 5705-BUILD-ERROR-RATE-ROW.
064200     MOVE SPACES                  TO ANALYSIS-RESULTS-RECORD.
064300     MOVE 'ER'                    TO RES-RECORD-TYPE.
064400     MOVE ACC-EP-NAME(ACC-EP-IDX)       TO RES-ER-ENDPOINT.
064500     MOVE ACC-EP-COUNT(ACC-EP-IDX)      TO RES-ER-TOTAL-REQUESTS.
064600     MOVE ACC-EP-5XX-COUNT(ACC-EP-IDX)  TO RES-ER-5XX-ERRORS.
064700     IF  ACC-EP-COUNT(ACC-EP-IDX) > 0
064800         COMPUTE RES-ER-RATE-PERCENT ROUNDED =
064900             (ACC-EP-5XX-COUNT(ACC-EP-IDX) /
065000              ACC-EP-COUNT(ACC-EP-IDX)) * 100
065100     ELSE
065200         MOVE 0                   TO RES-ER-RATE-PERCENT
065300     END-IF.
065400     PERFORM 9900-APPEND-ROW      THRU 9900-EXIT.
065500 5705-EXIT.
065600     EXIT.
065700*
065800******************************************************************
065900* The captured first-ten 5xx errors, already in input order.     *
066000******************************************************************
066100 5800-BUILD-RECENT-5XX-ROWS.
066200     PERFORM 5805-BUILD-RECENT-5XX-ROW  THRU 5805-EXIT
066300         VARYING ACC-R5-IDX FROM 1 BY 1
066400         UNTIL ACC-R5-IDX > ACC-RECENT-5XX-COUNT.
066500 5800-EXIT.
066600     EXIT.
066700*
066800 5805-BUILD-RECENT-5XX-ROW.
066900     MOVE SPACES                  TO ANALYSIS-RESULTS-RECORD.
067000     MOVE 'R5'                    TO RES-RECORD-TYPE.
067100     MOVE ACC-R5-TIMESTAMP(ACC-R5-IDX)    TO RES-R5-TIMESTAMP.
067200     MOVE ACC-R5-IP-ADDRESS(ACC-R5-IDX)   TO RES-R5-IP-ADDRESS.
067300     MOVE ACC-R5-ENDPOINT(ACC-R5-IDX)     TO RES-R5-ENDPOINT.
067400     MOVE ACC-R5-STATUS-CODE(ACC-R5-IDX)  TO RES-R5-STATUS-CODE.
067500     MOVE ACC-R5-METHOD(ACC-R5-IDX)       TO RES-R5-METHOD.
067600     MOVE ACC-R5-RESPONSE-MS(ACC-R5-IDX)  TO RES-R5-RESPONSE-MS.
067700     PERFORM 9900-APPEND-ROW      THRU 9900-EXIT.
067800 5805-EXIT.
067900     EXIT.
068000*
068100******************************************************************
068200* One performance row: overall average response time.           *
068300******************************************************************
068400 5900-BUILD-PERFORMANCE-ROW.
068500     MOVE SPACES                      TO ANALYSIS-RESULTS-RECORD.
068600     MOVE 'PF'                        TO RES-RECORD-TYPE.
068700     IF  ACC-RESP-TIME-COUNT > 0
068800         COMPUTE RES-PF-AVG-RESPONSE-MS ROUNDED =
068900             ACC-RESP-TIME-SUM / ACC-RESP-TIME-COUNT
069000     ELSE
069100         MOVE 0                       TO RES-PF-AVG-RESPONSE-MS
069200     END-IF.
069300     PERFORM 9900-APPEND-ROW          THRU 9900-EXIT.
069400 5900-EXIT.
069500     EXIT.
069600*
069700******************************************************************
069800* The running top-5 slowest-request table, already ranked.      *
069900******************************************************************
070000 6000-BUILD-SLOWEST-ROWS.
070100     PERFORM 6005-BUILD-SLOWEST-ROW  THRU 6005-EXIT
070200         VARYING ACC-SL-IDX FROM 1 BY 1
070300         UNTIL ACC-SL-IDX > ACC-SLOWEST-COUNT.
070400 6000-EXIT.
070500     EXIT.
070600*
070700 6005-BUILD-SLOWEST-ROW.
070800     MOVE SPACES                  TO ANALYSIS-RESULTS-RECORD.
070900     MOVE 'SL'                    TO RES-RECORD-TYPE.
071000     MOVE ACC-SL-ENDPOINT(ACC-SL-IDX)     TO RES-SL-ENDPOINT.
071100     MOVE ACC-SL-RESPONSE-MS(ACC-SL-IDX)  TO RES-SL-RESPONSE-MS.
071200     MOVE ACC-SL-METHOD(ACC-SL-IDX)       TO RES-SL-METHOD.
071300     MOVE ACC-SL-STATUS-CODE(ACC-SL-IDX)  TO RES-SL-STATUS-CODE.
071400     MOVE ACC-SL-IP-ADDRESS(ACC-SL-IDX)   TO RES-SL-IP-ADDRESS.
071500     PERFORM 9900-APPEND-ROW      THRU 9900-EXIT.
071600 6005-EXIT.
071700     EXIT.
071800*
071900******************************************************************
072000* Append the current ANALYSIS-RESULTS-RECORD image to           *
072100* ACC-RESULTS-TABLE.  Rows beyond the 300-slot ceiling are       *
072200* dropped with a console warning rather than abending the step   *
072300* - that ceiling comfortably covers the worst case documented    *
072400* in ZLARACC, so this is a belt-and-braces check only.           *
072500******************************************************************
072600 9900-APPEND-ROW.
072700     IF  ACC-RESULTS-ROW-COUNT < 300
072800         ADD 1                        TO ACC-RESULTS-ROW-COUNT
072900         SET ACC-RS-IDX               TO ACC-RESULTS-ROW-COUNT
073000         MOVE ANALYSIS-RESULTS-RECORD TO ACC-RESULTS-TABLE(ACC-RS-IDX)
073100     ELSE
073200         DISPLAY 'ZLAR300 - RESULTS TABLE FULL, ROW DROPPED: '
073300                 RES-RECORD-TYPE
073400     END-IF.
073500 9900-EXIT.
073600     EXIT.
