000100******************************************************************
000200*                                                                *
000300* zLAR - z/OS Log Analysis Reporter                              *
000400*                                                                *
000500* ZLAR-ACCUMULATOR - the work area carried by reference from     *
000600* ZLAR100 down through ZLAR200/ZLAR300 and over to ZLAR400.       *
000700* a single documented common area that every program in the     *
000800* chain COPYs, so the per-IP, per-endpoint, per-status,          *
000900* recent-5xx and slowest-request tables never have to be         *
001000* re-declared by hand in four places.                            *
001200*                                                                *
001300* Date       UserID   Description                               *
001400* ---------- -------- ----------------------------------------- *
001500* 1989-03-09 RJACKSON Original work area, IP/endpoint tables.    *
001600* 1990-06-21 RJACKSON Added status-code and slowest-request      *
001700*                     tables per CR-0388.                        *
001800* 1991-11-14 RFRERKIN Added finished-results-row table so        *
001900*                     ZLAR300 can hand ZLAR400 a ready-to-write   *
002000*                     image instead of raw counters.             *
002050* 2004-03-30 DBROOKS  Changed every running counter from COMP-3    *
002060*                     to COMP per coding-standard memo CS-94-02 - *
002070*                     COMP-3 in this shop's copybooks is reserved  *
002080*                     for absolute-time/retention fields, not      *
002090*                     ordinary tallies.                            *
002100*                                                                *
002200******************************************************************
002300 01  ZLAR-ACCUMULATOR.
002400*    ----------------------------------------------------------
002500*    Whole-file totals and the analysis period.
002600*    ----------------------------------------------------------
002700     02  ACC-TOTALS.
002800         03  ACC-TOTAL-VALID        PIC  9(07) COMP VALUE ZERO.
002900         03  ACC-PERIOD-START       PIC  X(19) VALUE SPACES.
003000         03  ACC-PERIOD-END         PIC  X(19) VALUE SPACES.
003100         03  ACC-PERIOD-SET         PIC  X(01) VALUE 'N'.
003300         03  ACC-RESP-TIME-SUM      PIC  9(11) COMP VALUE ZERO.
003400         03  ACC-RESP-TIME-COUNT    PIC  9(07) COMP VALUE ZERO.
003500         03  ACC-COUNT-2XX          PIC  9(07) COMP VALUE ZERO.
003600         03  ACC-COUNT-3XX          PIC  9(07) COMP VALUE ZERO.
003700         03  ACC-COUNT-4XX          PIC  9(07) COMP VALUE ZERO.
003800         03  ACC-COUNT-5XX          PIC  9(07) COMP VALUE ZERO.
003900         03  FILLER                 PIC  X(10) VALUE SPACES.
004000*    ----------------------------------------------------------
004100*    Per-IP request counts, up to 500 distinct addresses.
004200*    ----------------------------------------------------------
004300     02  ACC-IP-TABLE-COUNT        PIC  9(04) COMP VALUE ZERO.
004400     02  ACC-IP-TABLE OCCURS 500 TIMES
004500                     INDEXED BY ACC-IP-IDX.
004600         03  ACC-IP-ADDRESS         PIC  X(15) VALUE SPACES.
004700         03  ACC-IP-COUNT           PIC  9(07) COMP VALUE ZERO.
004800*    ----------------------------------------------------------
004900*    Per-endpoint totals and 5xx counts, up to 200 endpoints.
005000*    ----------------------------------------------------------
005100     02  ACC-ENDPOINT-TABLE-COUNT  PIC  9(04) COMP VALUE ZERO.
005200     02  ACC-ENDPOINT-TABLE OCCURS 200 TIMES
005300                     INDEXED BY ACC-EP-IDX.
005400         03  ACC-EP-NAME            PIC  X(30) VALUE SPACES.
005500         03  ACC-EP-COUNT           PIC  9(07) COMP VALUE ZERO.
005600         03  ACC-EP-5XX-COUNT       PIC  9(07) COMP VALUE ZERO.
005700*    ----------------------------------------------------------
005800*    Per-status-code counts, up to 60 distinct codes.
005900*    ----------------------------------------------------------
006000     02  ACC-STATUS-TABLE-COUNT    PIC  9(04) COMP VALUE ZERO.
006100     02  ACC-STATUS-TABLE OCCURS 60 TIMES
006200                     INDEXED BY ACC-SC-IDX.
006300         03  ACC-SC-CODE            PIC  9(03) VALUE ZERO.
006400         03  ACC-SC-COUNT           PIC  9(07) COMP VALUE ZERO.
006500*    ----------------------------------------------------------
006600*    First ten 5xx errors encountered, in input order.
006700*    ----------------------------------------------------------
006800     02  ACC-RECENT-5XX-COUNT      PIC  9(02) COMP VALUE ZERO.
006900     02  ACC-RECENT-5XX-TABLE OCCURS 10 TIMES
007000                     INDEXED BY ACC-R5-IDX.
007100         03  ACC-R5-TIMESTAMP       PIC  X(19) VALUE SPACES.
007200         03  ACC-R5-IP-ADDRESS      PIC  X(15) VALUE SPACES.
007300         03  ACC-R5-ENDPOINT        PIC  X(30) VALUE SPACES.
007400         03  ACC-R5-STATUS-CODE     PIC  9(03) VALUE ZERO.
007500         03  ACC-R5-METHOD          PIC  X(07) VALUE SPACES.
007600         03  ACC-R5-RESPONSE-MS     PIC  9(05) VALUE ZERO.
007700*    ----------------------------------------------------------
007800*    Running top-5 slowest requests, descending, ties keep the
007900*    earlier-encountered row first.
008000*    ----------------------------------------------------------
008100     02  ACC-SLOWEST-COUNT         PIC  9(01) COMP VALUE ZERO.
008200     02  ACC-SLOWEST-TABLE OCCURS 5 TIMES
008300                     INDEXED BY ACC-SL-IDX.
008400         03  ACC-SL-ENDPOINT        PIC  X(30) VALUE SPACES.
008500         03  ACC-SL-RESPONSE-MS     PIC  9(05) VALUE ZERO.
008600         03  ACC-SL-METHOD          PIC  X(07) VALUE SPACES.
008700         03  ACC-SL-STATUS-CODE     PIC  9(03) VALUE ZERO.
008800         03  ACC-SL-IP-ADDRESS      PIC  X(15) VALUE SPACES.
008900*    ----------------------------------------------------------
009000*    Finished results rows, one 100-byte ANALYSIS-RESULTS-RECORD
009100*    image per slot, built by ZLAR300 and simply WRITE-through by
009200*    ZLAR400.  300 slots covers the worst case: 1 metadata + 10
009300*    active-IP + 5 top-endpoint + 1 error-summary + 60 status-
009400*    detail + 5 top-error-endpoint + 200 endpoint-error-rate +
009500*    10 recent-5xx + 1 performance + 5 slowest.
009600*    ----------------------------------------------------------
009700     02  ACC-RESULTS-ROW-COUNT     PIC  9(03) COMP VALUE ZERO.
009800     02  ACC-RESULTS-TABLE OCCURS 300 TIMES
009900                     INDEXED BY ACC-RS-IDX
010000                     PIC  X(100).
