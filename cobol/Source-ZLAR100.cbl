000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZLAR100.
000300 AUTHOR.        RICH JACKSON.
000400 INSTALLATION.  Z/OS PRODUCTION SERVICES - BATCH SUPPORT.
000500 DATE-WRITTEN.  03/02/89.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000* zLAR - z/OS Log Analysis Reporter                              *
001100*                                                                *
001200* Nightly batch driver.  Short orchestrator in the PLT tradition *
001300* - it does no analysis itself, it only sequences the four       *
001400* specialist programs and decides whether there is anything      *
001500* worth reporting on tonight.                                    *
001600*                                                                *
001700*   1. Resolve the input log dataset name - PARM if one was      *
001800*      supplied on the EXEC card, otherwise the standing default.*
001900*   2. CALL ZLAR200 to load and validate it.  If the open failed *
002000*      or nothing on it validated, say so and quit - no results  *
002100*      file, no report file, gets written for an empty run.      *
002200*   3. CALL ZLAR300 in finalize mode to rank and round off the   *
002300*      accumulator built while ZLAR200 was loading.              *
002400*   4. CALL ZLAR400 to write the structured results file and the *
002500*      printed report.                                          *
002600*   5. Tell the joblog both output dataset names so operations   *
002700*      knows what landed.                                       *
002800*                                                                *
002900* Date       UserID   Description                               *
003000* ---------- -------- ----------------------------------------- *
003100* 1989-03-02 RJACKSON Original zLAR nightly driver, replaces the *
003200*                     manual TSO log-grep operations used to run.*
003300* 1990-06-21 RJACKSON Added the no-valid-records abort path per   *
003400*                     CR-0388 - an empty night no longer leaves  *
003500*                     a zero-length results file behind.         *
003600* 1993-07-02 RFRERKIN Input dataset name now honours a PARM card *
003700*                     instead of always reading ZLARLOG per      *
003800*                     CR-0601 (ops wanted to re-run a single      *
003900*                     day's archived log on demand).              *
004000* 1998-11-30 RJACKSON Year-2000 review: this program stores no    *
004100*                     dates itself, it only sequences the other   *
004200*                     three.  No change.                          *
004250* 2004-03-30 DBROOKS  Dropped the unused TOP-OF-FORM special name -*
004260*                     this driver opens no print file, it was    *
004270*                     carried over from ZLAR400 by habit.         *
004300*                                                                *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-370.
004800 OBJECT-COMPUTER. IBM-370.
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300******************************************************************
005400* Define local variables.                                       *
005500******************************************************************
005600 01  WS-INPUT-DATASET-NAME      PIC  X(08) VALUE 'ZLARLOG '.
005650 01  WS-DATASET-NAME-PREFIX     REDEFINES WS-INPUT-DATASET-NAME.
005660     02  WS-DATASET-PREFIX-4    PIC  X(04).
005670     02  FILLER                 PIC  X(04).
005680*
005690* WS-DATASET-NAME-PREFIX is left from the retired TSO panel that  *
005700* checked the dataset-name prefix against a table of DDNAMEs the *
005710* shop approved for ad-hoc reruns; the panel was pulled in 1994,  *
005720* the view stayed.                                                *
005730*
006100 01  WS-FUNCTION-CODE           PIC  X(01) VALUE SPACES.
006200*
006300******************************************************************
006400* The shared accumulator work area - built up by ZLAR200/ZLAR300, *
006500* then read by ZLAR400.  This driver never touches its fields     *
006600* directly, it only carries the area by reference.               *
006700******************************************************************
006800 COPY ZLARACC.
006900*
007000 01  WS-VALID-COUNT             PIC  9(07) COMP VALUE ZERO.
007100 01  WS-OPEN-FAILED             PIC  X(01) VALUE 'N'.
007200     88  WS-FILE-DID-NOT-OPEN       VALUE 'Y'.
007250*
007270******************************************************************
007280* ZLAR300's USING clause always takes an API-LOG-RECORD, even on  *
007290* the finalize CALL below where the record is not looked at -     *
007300* this dummy area is what gets passed on that CALL.               *
007320******************************************************************
007340 COPY ZLARLOG.
007342*
007344 LINKAGE SECTION.
007346******************************************************************
007348* Standard z/OS batch PARM linkage - the EXEC statement's PARM=   *
007350* text, if any, arrives here; LK-PARM-LENGTH is zero when no      *
007352* PARM was coded.                                                 *
007354******************************************************************
007356 01  LK-PARM-AREA.
007358     02  LK-PARM-LENGTH         PIC  S9(04) COMP.
007360     02  LK-PARM-TEXT           PIC  X(08).
007362     02  FILLER                 PIC  X(64).
007400 PROCEDURE DIVISION USING LK-PARM-AREA.
007500******************************************************************
007600* Main process.                                                 *
007700******************************************************************
007800     PERFORM 1000-RESOLVE-INPUT-NAME  THRU 1000-EXIT.
007900     PERFORM 2000-LOAD-LOG            THRU 2000-EXIT.
008000     IF  WS-FILE-DID-NOT-OPEN  OR  WS-VALID-COUNT = ZERO
008100         PERFORM 2900-ABORT-EMPTY-RUN THRU 2900-EXIT
008200     ELSE
008300         PERFORM 3000-FINALIZE-ANALYSIS  THRU 3000-EXIT
008400         PERFORM 4000-WRITE-REPORT       THRU 4000-EXIT
008500         PERFORM 5000-DISPLAY-COMPLETION THRU 5000-EXIT
008600     END-IF.
008700     GOBACK.
008800*
008900******************************************************************
009000* CR-0601: a PARM card on the EXEC statement names the input      *
009100* dataset for this run; with no PARM, the standing default        *
009200* ZLARLOG is used, same as before CR-0601.                        *
009300******************************************************************
009400 1000-RESOLVE-INPUT-NAME.
009500     MOVE 'ZLARLOG '                 TO WS-INPUT-DATASET-NAME.
009700     IF  LK-PARM-LENGTH > ZERO  AND  LK-PARM-TEXT NOT = SPACES
010000         MOVE LK-PARM-TEXT           TO WS-INPUT-DATASET-NAME
010200     END-IF.
010300 1000-EXIT.
010400     EXIT.
010500*
010600******************************************************************
010700* CALL the loader.  The input dataset name is not itself passed  *
010800* on the CALL - ZLAR200's SELECT is a fixed DDNAME, so operations *
010900* points ZLARLOG at whichever physical dataset this run needs    *
011000* through the JCL, not through this program.                     *
011100******************************************************************
011200 2000-LOAD-LOG.
011300     CALL 'ZLAR200' USING WS-VALID-COUNT
011400                           WS-OPEN-FAILED
011500                           ZLAR-ACCUMULATOR.
011600 2000-EXIT.
011700     EXIT.
011800*
011900******************************************************************
012000* CR-0388: nothing to analyze tonight - report it and quit        *
012100* without writing either output file.                             *
012200******************************************************************
012300 2900-ABORT-EMPTY-RUN.
012400     IF  WS-FILE-DID-NOT-OPEN
012500         DISPLAY 'ZLAR100 - INPUT FILE ' WS-INPUT-DATASET-NAME
012600                 ' DID NOT OPEN - NO REPORT PRODUCED'
012700     ELSE
012800         DISPLAY 'ZLAR100 - NO VALID LOG RECORDS FOUND - '
012900                 'NO REPORT PRODUCED'
013000     END-IF.
013100 2900-EXIT.
013200     EXIT.
013300*
013400******************************************************************
013500* CALL ZLAR300 a second time, in finalize mode, so it ranks the   *
013600* IP/endpoint/error tables and rounds off the derived figures     *
013700* now that every valid record has been accumulated.               *
013800******************************************************************
013900 3000-FINALIZE-ANALYSIS.
014000     MOVE 'F'                        TO WS-FUNCTION-CODE.
014100     CALL 'ZLAR300' USING WS-FUNCTION-CODE
014150                           API-LOG-RECORD
014200                           ZLAR-ACCUMULATOR.
014300 3000-EXIT.
014400     EXIT.
014500*
014600******************************************************************
014700* CALL the report writer.  It writes both output files and      *
014800* displays the report to the console; the completion message is  *
014900* this program's own job, not ZLAR400's.                         *
015000******************************************************************
015100 4000-WRITE-REPORT.
015200     CALL 'ZLAR400' USING ZLAR-ACCUMULATOR.
015300 4000-EXIT.
015400     EXIT.
015500*
015600******************************************************************
015700* Tell the joblog both output dataset names so operations knows   *
015800* what landed tonight, per the standing run sequence.             *
015900******************************************************************
016000 5000-DISPLAY-COMPLETION.
016100     DISPLAY 'ZLAR100 - RUN COMPLETE - RESULTS WRITTEN TO ZLARRES'.
016200     DISPLAY 'ZLAR100 - RUN COMPLETE - REPORT WRITTEN TO ZLARRPT'.
016300 5000-EXIT.
016400     EXIT.
